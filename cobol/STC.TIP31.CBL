000100*****************************************************************
000200* STC.TIP31 -- STATEMENT-CSV-DETAIL
000300* RAW BROKER STATEMENT CSV DETAIL LINE -- ONE PHYSICAL LAYOUT,
000400* REINTERPRETED PER ACTIVE SECTION (TRADES / DIVIDENDS /
000500* QUELLENSTEUER). SAME BYTES, DIFFERENT MEANING, DEPENDING ON
000600* WHICH HEADER ROW IS CURRENTLY ACTIVE FOR THE SECTION.
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. STATEMENT-CSV-DETAIL.
001000 AUTHOR. R T KOSTER.
001100 INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.
001200 DATE-WRITTEN. 03/14/1992.
001300 DATE-COMPILED.
001400 SECURITY. DST INTERNAL USE ONLY - SEE SECURITY MANUAL DS-100.
001500*
001600*****************************************************************
001700*                 C H A N G E   L O G
001800*****************************************************************
001900* 03/14/92 RTK  ORIGINAL - GERMAN BROKER FLEX-STMT CSV INTERFACE
002000* 03/14/92 RTK  FOR ELSTER KAP EXTRACT (SEE FEATURE FS-1102).
002100* 04/02/92 RTK  ADDED SUBTOTAL/TOTAL RECORD-TYPE VALUES PER
002200* 04/02/92 RTK  REVIEW WITH TAX REPORTING GROUP.
002300* 09/09/93 MJF  WIDENED FIELD-01 TABLE FROM 20 TO 30 OCCURS -
002400* 09/09/93 MJF  SOME STATEMENTS CARRY MORE COLUMNS THAN ORIG SIZED.
002500* 01/22/96 DWS  ADDED STMT-QUELL-COLUMNS REDEFINES FOR THE
002600* 01/22/96 DWS  WITHHOLDING-TAX SECTION (CR-4402).
002700* 11/04/98 LAB  Y2K REMEDIATION - REVIEWED ALL DATE TEXT FIELDS;
002800* 11/04/98 LAB  NO PACKED DATES IN THIS MEMBER, FIELDS ARE TEXT.
002900* 02/17/99 LAB  Y2K SIGN-OFF PER PROJECT DS2000-118.
003000* 06/30/01 PXC  ADDED DVD-TRANS-CODE-TXT / TRD-TRANS-CODE-TXT
003100* 06/30/01 PXC  COLUMN NAMES TO MATCH CODE TABLE IN CTT.R00860.
003200* 08/11/04 RTK  TRAILING FILLER RECALCULATED AFTER FIELD ADDS
003300* 08/11/04 RTK  (PR00238).
003400* 05/19/09 SHR  REVIEWED FOR SPARK ETL DOC PACKAGE - NO CHANGE.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT STATEMENT-CSV-DETAIL ASSIGN TO "FNAME".
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  STATEMENT-CSV-DETAIL.
004600 01  STMT-CSV-DETAIL.
004700     05  STMT-SECTION-NM               PIC X(40).
004800     05  STMT-RECORD-TYPE-CDE          PIC X(10).
004900         88  STMT-ROW-HEADER               VALUE 'Header'.
005000         88  STMT-ROW-DATA                 VALUE 'Data'.
005100         88  STMT-ROW-TOTAL                VALUE 'Total'.
005200         88  STMT-ROW-SUBTOTAL             VALUE 'SubTotal'.
005300     05  STMT-COLUMN-TABLE.
005400         10  STMT-COLUMN OCCURS 30 TIMES
005500                                        PIC X(60).
005600     05  STMT-TRADES-COLUMNS REDEFINES STMT-COLUMN-TABLE.
005700         10  TRD-DISCRIMINATOR-TXT     PIC X(60).
005800         10  TRD-SYMBOL-TXT            PIC X(60).
005900         10  TRD-DESCRIPTION-TXT       PIC X(60).
006000         10  TRD-ASSET-CAT-TXT         PIC X(60).
006100         10  TRD-TRADE-DTTM-TXT        PIC X(60).
006200         10  TRD-QUANTITY-TXT          PIC X(60).
006300         10  TRD-PRICE-TXT             PIC X(60).
006400         10  TRD-COMMISSION-TXT        PIC X(60).
006500         10  TRD-CURRENCY-TXT          PIC X(60).
006600         10  TRD-TRANS-CODE-TXT        PIC X(60).
006700         10  FILLER                    PIC X(1200).
006800     05  STMT-DIVIDEND-COLUMNS REDEFINES STMT-COLUMN-TABLE.
006900         10  DVD-PYMT-DATE-TXT         PIC X(60).
007000         10  DVD-DESCRIPTION-TXT       PIC X(60).
007100         10  DVD-GROSS-AMT-TXT         PIC X(60).
007200         10  DVD-CURRENCY-TXT          PIC X(60).
007300         10  DVD-WHTAX-TXT             PIC X(60).
007400         10  DVD-TRANS-CODE-TXT        PIC X(60).
007500         10  FILLER                    PIC X(1440).
007600     05  STMT-QUELL-COLUMNS REDEFINES STMT-COLUMN-TABLE.
007700         10  QST-DATE-TXT              PIC X(60).
007800         10  QST-DESCRIPTION-TXT       PIC X(60).
007900         10  QST-AMOUNT-TXT            PIC X(60).
008000         10  QST-CURRENCY-TXT          PIC X(60).
008100         10  FILLER                    PIC X(1560).
008200     05  FILLER                        PIC X(10).
008300 WORKING-STORAGE SECTION.
008400* USED ONLY WHEN THIS SHELL IS RUN STANDALONE TO VALIDATE THE
008500* LAYOUT AGAINST A SAMPLE STATEMENT EXTRACT.
008600 01  WS-VALIDATION-COUNTERS.
008700     05  WS-RECORDS-READ-CT            PIC 9(5) COMP-3 VALUE ZERO.
008800     05  FILLER                        PIC X(05).
008900 PROCEDURE DIVISION.
009000 0000-STOP-SECTION.
009100     STOP RUN.
