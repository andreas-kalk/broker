000100*****************************************************************
000200* TSM.TIP35 -- TAX-SUMMARY-DETAIL
000300* ONE-RECORD-PER-RUN CONTROL-TOTAL FEED FOR THE ELSTER KAP EXTRACT,
000400* LAID OUT THE SAME HH/DD/TT BALANCING-FEED WAY THE SDCM BALANCING
000500* INTERFACE CARRIES ITS FUND-LEVEL TOTALS - HERE THE "FUND" IS THE
000600* WHOLE STATEMENT RUN.
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. TAX-SUMMARY-DETAIL.
001000 AUTHOR. R T KOSTER.
001100 INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.
001200 DATE-WRITTEN. 04/09/1992.
001300 DATE-COMPILED.
001400 SECURITY. DST INTERNAL USE ONLY - SEE SECURITY MANUAL DS-100.
001500*
001600*****************************************************************
001700*                 C H A N G E   L O G
001800*****************************************************************
001900* 04/09/92 RTK  ORIGINAL - ONE-RECORD-PER-RUN CONTROL TOTAL FEED
002000* 04/09/92 RTK  FOR THE ELSTER KAP EXTRACT (FS-1102), PATTERNED
002100* 04/09/92 RTK  AFTER THE SDCM HH/DD/TT BALANCING LAYOUT.
002200* 09/09/93 MJF  ADDED TSD-TRAILER-TRANSMIT-AREA RECORD COUNT FOR
002300* 09/09/93 MJF  OPERATIONS BALANCING.
002400* 01/22/96 DWS  ADDED TSD-TOTAL-COMMISSIONS - TAX GROUP WANTS
002500* 01/22/96 DWS  COMMISSION DRAG VISIBLE SEPARATE FROM GAIN (CR-4402).
002600* 11/04/98 LAB  Y2K REMEDIATION - EXPANDED TSD-RUN-CCYY-DTE FROM A
002700* 11/04/98 LAB  2-DIGIT YEAR TO CENTURY/YEAR SPLIT, TSD-TAX-YEAR
002800* 11/04/98 LAB  ALREADY 4-DIGIT.
002900* 02/17/99 LAB  Y2K SIGN-OFF PER PROJECT DS2000-118.
003000* 06/30/01 PXC  ADDED TSD-RUN-DTE-NUM REDEFINES SO THE DRIVER CAN
003100* 06/30/01 PXC  STAMP THE RUN DATE WITH ONE MOVE (PR00238).
003200* 05/19/09 SHR  REVIEWED FOR SPARK ETL DOC PACKAGE - NO CHANGE.
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TAX-SUMMARY-DETAIL-FILE ASSIGN TO "FNAME".
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  TAX-SUMMARY-DETAIL-FILE.
004400 01  TAX-SUMMARY-DETAIL-RECORD.
004500     05  TSD-SYSTEM-ID                   PIC X(03).
004600     05  TSD-RUN-DTE.
004700         10  TSD-RUN-CCYY-DTE.
004800             15  TSD-RUN-CC-DTE           PIC 9(02).
004900             15  TSD-RUN-YY-DTE           PIC 9(02).
005000         10  TSD-RUN-MM-DTE               PIC 9(02).
005100         10  TSD-RUN-DD-DTE               PIC 9(02).
005200     05  TSD-RUN-DTE-NUM REDEFINES TSD-RUN-DTE
005300                                      PIC 9(08).
005400     05  TSD-RECORD-TYPE-CDE              PIC X(02).
005500         88  TSD-RECORD-TYPE-HEADER           VALUE 'HH'.
005600         88  TSD-RECORD-TYPE-DETAIL           VALUE 'DD'.
005700         88  TSD-RECORD-TYPE-TRAILER          VALUE 'TT'.
005800     05  TSD-HEADER-TRANSMIT-AREA.
005900         10  TSD-HDR-TAX-YEAR             PIC 9(04).
006000         10  FILLER                       PIC X(60).
006100     05  TSD-DETAIL-TRANSMIT-AREA REDEFINES TSD-HEADER-TRANSMIT-AREA.
006200         10  TSD-TAX-YEAR                 PIC 9(04).
006300         10  TSD-TOTAL-CAPITAL-GAINS      PIC S9(9)V9(2) COMP-3.
006400         10  TSD-TOTAL-CAPITAL-LOSSES     PIC S9(9)V9(2) COMP-3.
006500         10  TSD-NET-CAPITAL-GAINS        PIC S9(9)V9(2) COMP-3.
006600         10  TSD-TOTAL-DIVIDENDS          PIC S9(9)V9(2) COMP-3.
006700         10  TSD-TOTAL-WITHHOLDING-TAX    PIC S9(9)V9(2) COMP-3.
006800         10  TSD-TOTAL-FOREIGN-TAX        PIC S9(9)V9(2) COMP-3.
006900         10  TSD-TOTAL-COMMISSIONS        PIC S9(9)V9(2) COMP-3.
007000         10  TSD-NUMBER-OF-TRANSACTIONS   PIC 9(05).
007100         10  FILLER                       PIC X(13).
007200     05  TSD-TRAILER-TRANSMIT-AREA REDEFINES TSD-HEADER-TRANSMIT-AREA.
007300         10  TSD-TRL-RECORD-COUNT         PIC 9(7) COMP-3.
007400         10  FILLER                       PIC X(60).
007500 WORKING-STORAGE SECTION.
007600 01  WS-DUMMY-COUNTER                     PIC 9(3) COMP-3 VALUE ZERO.
007700 PROCEDURE DIVISION.
007800 0000-STOP-SECTION.
007900     STOP RUN.
