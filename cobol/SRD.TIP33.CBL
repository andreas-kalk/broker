000100*****************************************************************
000200* SRD.TIP33 -- SECTION-ROW-WORK-AREA
000300* SCRATCH AREA USED BY TDX.TIP37 WHILE EDITING ONE STATEMENT ROW
000400* AT A TIME - HOLDS THE PARSED (TYPED) RESULT OF THE TEXT FIELDS
000500* CARRIED IN A STMT-SECTION-ROW ENTRY (SEE SST.TIP32), PLUS THE
000600* CHARACTER-AT-A-TIME SCRATCH PAD USED BY THE AMOUNT/DATE PARSE
000700* ROUTINES.
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. SECTION-ROW-WORK-AREA.
001100 AUTHOR. R T KOSTER.
001200 INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.
001300 DATE-WRITTEN. 03/28/1992.
001400 DATE-COMPILED.
001500 SECURITY. DST INTERNAL USE ONLY - SEE SECURITY MANUAL DS-100.
001600*
001700*****************************************************************
001800*                 C H A N G E   L O G
001900*****************************************************************
002000* 03/28/92 RTK  ORIGINAL - PARSED-FIELD WORK AREA FOR FS-1102.
002100* 04/02/92 RTK  ADDED SRW-DIVIDEND-WORK-AREA REDEFINES.
002200* 09/09/93 MJF  ADDED SRW-QUELL-WORK-AREA REDEFINES FOR THE
002300* 09/09/93 MJF  WITHHOLDING-TAX SECTION.
002400* 01/22/96 DWS  ADDED VALID-FLAG BYTES BESIDE EACH COMP-3 AMOUNT
002500* 01/22/96 DWS  SO A NULL PARSE RESULT CAN BE TOLD FROM A TRUE
002600* 01/22/96 DWS  ZERO (CR-4402).
002700* 11/04/98 LAB  Y2K REMEDIATION - SRW-PARSED-DATE-CCYYMMDD ALREADY
002800* 11/04/98 LAB  4-DIGIT YEAR, NO CHANGE REQUIRED.
002900* 02/17/99 LAB  Y2K SIGN-OFF PER PROJECT DS2000-118.
003000* 06/30/01 PXC  ADDED SRW-NUMERIC-SCRATCH-NUM REDEFINES SO THE
003100* 06/30/01 PXC  DECIMAL-STYLE DETECTOR CAN TEST THE RAW TEXT
003200* 06/30/01 PXC  WITHOUT A SEPARATE MOVE (PR00238).
003300* 08/11/04 RTK  WIDENED SRW-TRD-DESCRIPTION TO MATCH STC.TIP31.
003400* 09/02/05 RTK  ADDED SRW-RAW-CHAR OCCURS REDEFINES OF THE RAW
003500* 09/02/05 RTK  TEXT FIELD SO TDX.TIP37 CAN STRIP IT ONE BYTE AT A
003600* 09/02/05 RTK  TIME WITHOUT A SEPARATE WORKING FIELD (PR00311).
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 01  SECTION-ROW-WORK-AREA.
004500     05  SRW-RAW-TEXT-AREA.
004600         10  SRW-RAW-CHAR OCCURS 60 TIMES
004700                                        PIC X(01).
004800     05  SRW-RAW-TEXT-FIELD REDEFINES SRW-RAW-TEXT-AREA
004900                                        PIC X(60).
005000     05  SRW-NUMERIC-SCRATCH.
005100         10  SRW-SCRATCH-CHAR OCCURS 60 TIMES
005200                                        PIC X(01).
005300         10  SRW-SCRATCH-LEN            PIC 9(2) COMP-3.
005400         10  SRW-DOT-POSITION           PIC 9(2) COMP-3.
005500         10  SRW-COMMA-POSITION         PIC 9(2) COMP-3.
005600         10  SRW-LAST-DOT-POSITION      PIC 9(2) COMP-3.
005700         10  SRW-LAST-COMMA-POSITION    PIC 9(2) COMP-3.
005800     05  SRW-NUMERIC-SCRATCH-NUM REDEFINES SRW-NUMERIC-SCRATCH.
005900         10  SRW-SCRATCH-TEXT           PIC X(60).
006000         10  FILLER                     PIC X(08).
006100     05  SRW-PARSED-AMOUNT               PIC S9(9)V9(4) COMP-3.
006200     05  SRW-PARSED-AMOUNT-VALID-SW      PIC X(01).
006300         88  SRW-AMOUNT-IS-VALID            VALUE 'Y'.
006400         88  SRW-AMOUNT-IS-NULL             VALUE 'N'.
006500     05  SRW-PARSED-DATE-CCYYMMDD        PIC 9(8).
006600     05  SRW-PARSED-DATE-VALID-SW        PIC X(01).
006700         88  SRW-DATE-IS-VALID              VALUE 'Y'.
006800         88  SRW-DATE-IS-NULL               VALUE 'N'.
006900     05  SRW-TRADE-WORK-AREA.
007000         10  SRW-TRD-SYMBOL              PIC X(20).
007100         10  SRW-TRD-DESCRIPTION         PIC X(60).
007200         10  SRW-TRD-ASSET-CDE           PIC X(10).
007300         10  SRW-TRD-TRADE-DTE           PIC 9(8).
007400         10  SRW-TRD-QUANTITY            PIC S9(9)V9(4) COMP-3.
007500         10  SRW-TRD-QUANTITY-VALID-SW   PIC X(01).
007600         10  SRW-TRD-PRICE               PIC S9(9)V9(4) COMP-3.
007700         10  SRW-TRD-COMMISSION          PIC S9(9)V9(2) COMP-3.
007800         10  SRW-TRD-COMMISSION-VALID-SW PIC X(01).
007900         10  SRW-TRD-CURRENCY            PIC X(03).
008000         10  SRW-TRD-TRANS-CODE          PIC X(20).
008100         10  FILLER                      PIC X(08).
008200     05  SRW-DIVIDEND-WORK-AREA REDEFINES SRW-TRADE-WORK-AREA.
008300         10  SRW-DVD-SYMBOL              PIC X(20).
008400         10  SRW-DVD-DESCRIPTION         PIC X(60).
008500         10  SRW-DVD-PAY-DTE             PIC 9(8).
008600         10  SRW-DVD-GROSS-AMT           PIC S9(9)V9(2) COMP-3.
008700         10  SRW-DVD-GROSS-VALID-SW      PIC X(01).
008800         10  SRW-DVD-NET-AMT             PIC S9(9)V9(2) COMP-3.
008900         10  SRW-DVD-NET-VALID-SW        PIC X(01).
009000         10  SRW-DVD-WHTAX-AMT           PIC S9(9)V9(2) COMP-3.
009100         10  SRW-DVD-WHTAX-VALID-SW      PIC X(01).
009200         10  SRW-DVD-CURRENCY            PIC X(03).
009300         10  SRW-DVD-TRANS-CODE          PIC X(20).
009400         10  FILLER                      PIC X(19).
009500     05  SRW-QUELL-WORK-AREA REDEFINES SRW-TRADE-WORK-AREA.
009600         10  SRW-QST-REFERENCE           PIC X(80).
009700         10  SRW-QST-TAX-DTE             PIC 9(8).
009800         10  SRW-QST-AMOUNT              PIC S9(9)V9(2) COMP-3.
009900         10  SRW-QST-AMOUNT-VALID-SW     PIC X(01).
010000         10  SRW-QST-CURRENCY            PIC X(03).
010100         10  FILLER                      PIC X(53).
010200     05  FILLER                          PIC X(10).
010300 PROCEDURE DIVISION.
010400 0000-STOP-SECTION.
010500     STOP RUN.
