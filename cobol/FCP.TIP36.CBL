000100*****************************************************************
000200* FCP.TIP36 -- FLEXIBLE-CSV-PARSER
000300* UNIT 1 OF THE ELSTER KAP EXTRACT (FS-1102). CALLED BY TDX.TIP37.
000400* READS THE RAW BROKER STATEMENT (STC.TIP31 LAYOUT) ONE ROW AT A
000500* TIME, GROUPS ROWS BY SECTION NAME IN FILE ORDER, TRACKS EACH
000600* SECTION'S CURRENT HEADER LIST, AND ZIPS EACH DATA ROW'S COLUMNS
000700* AGAINST THAT HEADER LIST INTO THE CALLER'S SECTION TABLE
000800* (SST.TIP32). NO DATABASE, NO SORT -- ONE PASS, TABLE LOOKUPS ONLY.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. FLEXIBLE-CSV-PARSER.
001200 AUTHOR. R T KOSTER.
001300 INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.
001400 DATE-WRITTEN. 04/20/1992.
001500 DATE-COMPILED.
001600 SECURITY. DST INTERNAL USE ONLY - SEE SECURITY MANUAL DS-100.
001700*
001800*****************************************************************
001900*                 C H A N G E   L O G
002000*****************************************************************
002100* 04/20/92 RTK  ORIGINAL - SECTION PARTITIONING PASS FOR THE ELSTER
002200* 04/20/92 RTK  KAP EXTRACT (FS-1102). CALLED FROM TDX.TIP37.
002300* 09/09/93 MJF  RAISED MAX SECTIONS FROM 20 TO 40 AND ROWS PER
002400* 09/09/93 MJF  SECTION FROM 150 TO 300 TO MATCH SST.TIP32.
002500* 01/22/96 DWS  HEADER-REPLACE COMPARE NOW STRICTLY-GREATER-THAN,
002600* 01/22/96 DWS  NOT GREATER-OR-EQUAL - A SAME-WIDTH TOTAL-ROW HEADER
002700* 01/22/96 DWS  WAS BLANKING THE REAL FIELD DICTIONARY (CR-4402).
002800* 11/04/98 LAB  Y2K REMEDIATION - NO DATE FIELDS EDITED IN THIS
002900* 11/04/98 LAB  MEMBER, ROWS ARE MOVED AS TEXT ONLY.
003000* 02/17/99 LAB  Y2K SIGN-OFF PER PROJECT DS2000-118.
003100* 06/30/01 PXC  REPLACED THE OLD BLANK-STRIP LOGIC WITH THE
003200* 06/30/01 PXC  VALID-SECTION-CHARS CLASS TEST (PR00238).
003300* 08/11/04 RTK  ADDED WS-ROW-COUNTERS-DISPLAY REDEFINES FOR THE
003400* 08/11/04 RTK  OPERATOR CONSOLE ROW-COUNT DISPLAY AT END OF RUN.
003500* 05/19/09 SHR  REVIEWED FOR SPARK ETL DOC PACKAGE - NO CHANGE.
003600* 03/22/11 CJW  4100-NORMALIZE-ONE-CHAR WAS RUNNING OVER ALL 40
003700* 03/22/11 CJW  BYTES OF THE SECTION-NAME FIELD INCLUDING ITS
003800* 03/22/11 CJW  TRAILING PAD SPACES - THE FIRST PAD BYTE RIGHT
003900* 03/22/11 CJW  AFTER THE LAST REAL CHARACTER LOOKED LIKE ONE
004000* 03/22/11 CJW  EMBEDDED BLANK AND WAS TURNED INTO A TRAILING "_"
004100* 03/22/11 CJW  ("TRADES" NORMALIZED TO "TRADES_" INSTEAD OF
004200* 03/22/11 CJW  "TRADES"), SO TDX.TIP37'S SECTION LOOKUP NEVER
004300* 03/22/11 CJW  MATCHED. ADDED 4020-TEST-ONE-TRIM-BYTE TO STOP THE
004400* 03/22/11 CJW  NORMALIZE LOOP AT THE LAST NON-BLANK INPUT BYTE
004500* 03/22/11 CJW  (PR00361).
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS VALID-SECTION-CHARS IS "A" THRU "Z" "a" THRU "z"
005200                                  "0" THRU "9".
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT STATEMENT-CSV-DETAIL ASSIGN TO "STMTIN"
005600         FILE STATUS IS WS-STMTIN-STATUS.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  STATEMENT-CSV-DETAIL.
006000 01  STMT-CSV-DETAIL.
006100     COPY STC.TIP31.
006200 WORKING-STORAGE SECTION.
006300*
006400*--------------------------------------------------------------
006500* THE SECTION TABLE THIS SUBPROGRAM BUILDS IS PASSED BY THE
006600* CALLER (TDX.TIP37) AND RECEIVED THROUGH THE LINKAGE SECTION
006700* BELOW -- IT IS NOT DECLARED AGAIN HERE.
006800*--------------------------------------------------------------
006900 01  WS-STMTIN-STATUS-AREA.
007000     05  WS-STMTIN-STATUS                PIC X(02).
007100         88  WS-STMTIN-OK                    VALUE '00'.
007200         88  WS-STMTIN-EOF                   VALUE '10'.
007300     05  FILLER                          PIC X(01).
007400 01  WS-CONTROL-SWITCHES.
007500     05  WS-EOF-SW                       PIC X(01) VALUE 'N'.
007600         88  WS-EOF-REACHED                   VALUE 'Y'.
007700     05  WS-SECTION-FOUND-SW             PIC X(01).
007800         88  WS-SECTION-WAS-FOUND              VALUE 'Y'.
007900         88  WS-SECTION-NOT-FOUND              VALUE 'N'.
008000     05  WS-LAST-CHAR-SPACE-SW           PIC X(01).
008100         88  WS-LAST-CHAR-WAS-SPACE            VALUE 'Y'.
008200         88  WS-LAST-CHAR-WAS-TEXT             VALUE 'N'.
008300     05  FILLER                          PIC X(01).
008400 01  WS-WORK-INDICES.
008500     05  WS-SECTION-IDX                  PIC 9(2) COMP.
008600     05  WS-COLUMN-IDX                   PIC 9(2) COMP.
008700     05  WS-IN-IDX                       PIC 9(2) COMP.
008800     05  WS-OUT-IDX                      PIC 9(2) COMP.
008900     05  WS-NEW-HDR-COUNT                PIC 9(2) COMP.
009000     05  WS-ROW-IDX                      PIC 9(4) COMP.
009100     05  WS-NORM-TRIM-LEN                PIC 9(2) COMP.
009200     05  FILLER                          PIC X(01).
009300*
009400*--------------------------------------------------------------
009500* NORMALIZED-KEY SCRATCH -- SECTION-NAME NORMALIZATION WORK AREA.
009600*--------------------------------------------------------------
009700 01  WS-NORM-SCRATCH.
009800     05  WS-NORM-CHAR OCCURS 40 TIMES    PIC X(01).
009900     05  FILLER                          PIC X(01).
010000 01  WS-NORM-SCRATCH-TEXT REDEFINES WS-NORM-SCRATCH
010100                                      PIC X(41).
010200 01  WS-NORM-OUTPUT-AREA.
010300     05  WS-NORM-OUT-CHAR OCCURS 40 TIMES
010400                                      PIC X(01).
010500     05  FILLER                          PIC X(01).
010600 01  WS-NORM-OUTPUT-TEXT REDEFINES WS-NORM-OUTPUT-AREA
010700                                      PIC X(41).
010800 01  WS-ONE-CHAR-AREA.
010900     05  WS-ONE-CHAR                     PIC X(01).
011000     05  FILLER                          PIC X(01).
011100*
011200*--------------------------------------------------------------
011300* HEADER-COLUMN-COUNT SCRATCH.
011400*--------------------------------------------------------------
011500 01  WS-HDR-COUNT-WORK.
011600     05  WS-HDR-COL-FLAG OCCURS 30 TIMES PIC X(01).
011700     05  FILLER                          PIC X(01).
011800 01  WS-HDR-COUNT-TEXT REDEFINES WS-HDR-COUNT-WORK
011900                                      PIC X(31).
012000*
012100*--------------------------------------------------------------
012200* RUN-END ROW-COUNT DISPLAY.
012300*--------------------------------------------------------------
012400 01  WS-ROW-COUNTERS.
012500     05  WS-TOTAL-ROWS-READ              PIC 9(8) COMP-3 VALUE ZERO.
012600     05  FILLER                          PIC X(01).
012700 01  WS-ROW-COUNTERS-DISPLAY REDEFINES WS-ROW-COUNTERS
012800                                      PIC X(06).
012900 LINKAGE SECTION.
013000 01  LK-STMT-SECTION-TABLE.
013100     COPY SST.TIP32.
013200 PROCEDURE DIVISION USING LK-STMT-SECTION-TABLE.
013300*****************************************************************
013400* MAIN LINE.
013500*****************************************************************
013600 0000-MAIN-CONTROL.
013700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013800     PERFORM 2000-READ-STATEMENT-RECORDS THRU 2000-EXIT
013900             UNTIL WS-EOF-REACHED.
014000     DISPLAY 'FCP.TIP36 - STATEMENT ROWS READ: '
014100             WS-ROW-COUNTERS-DISPLAY.
014200     GOBACK.
014300*
014400*****************************************************************
014500* INITIALIZATION - OPEN THE STATEMENT FILE, CLEAR THE SECTION
014600* TABLE THE CALLER PASSED US.
014700*****************************************************************
014800 1000-INITIALIZE.
014900     MOVE ZERO TO STMT-SECTION-COUNT.
015000     MOVE ZERO TO WS-TOTAL-ROWS-READ.
015100     MOVE 'N' TO WS-EOF-SW.
015200     OPEN INPUT STATEMENT-CSV-DETAIL.
015300     IF NOT WS-STMTIN-OK
015400         DISPLAY 'FCP.TIP36 - OPEN FAILED, STATUS ' WS-STMTIN-STATUS
015500         MOVE 'Y' TO WS-EOF-SW
015600     END-IF.
015700 1000-EXIT.
015800     EXIT.
015900*
016000*****************************************************************
016100* READ ONE STATEMENT ROW, EDIT IT, LOOP UNTIL END OF FILE.
016200*****************************************************************
016300 2000-READ-STATEMENT-RECORDS.
016400     READ STATEMENT-CSV-DETAIL
016500         AT END
016600             MOVE 'Y' TO WS-EOF-SW
016700             GO TO 2000-EXIT
016800     END-READ.
016900     ADD 1 TO WS-TOTAL-ROWS-READ.
017000     PERFORM 3000-EDIT-STATEMENT-ROW THRU 3000-EXIT.
017100 2000-EXIT.
017200     EXIT.
017300*
017400*****************************************************************
017500* CLASSIFY THE ROW AND ROUTE IT: HEADER ROWS UPDATE THE FIELD
017600* DICTIONARY, DATA/TOTAL/SUBTOTAL ROWS ARE ZIPPED AGAINST IT.
017700* ROWS OF 0 OR 1 COLUMNS, OR DATA ROWS WITH NO HEADER YET, ARE
017800* SKIPPED WITHOUT COMMENT.
017900*****************************************************************
018000 3000-EDIT-STATEMENT-ROW.
018100     PERFORM 4000-NORMALIZE-SECTION-NAME THRU 4000-EXIT.
018200     PERFORM 3100-FIND-OR-ADD-SECTION THRU 3100-EXIT.
018300     IF WS-SECTION-IDX = ZERO
018400         GO TO 3000-EXIT
018500     END-IF.
018600     PERFORM 3200-COUNT-HEADER-COLUMNS THRU 3200-EXIT.
018700     IF STMT-ROW-HEADER
018800         IF WS-NEW-HDR-COUNT > 1
018900             PERFORM 3400-APPLY-HEADER-ROW THRU 3400-EXIT
019000         END-IF
019100         GO TO 3000-EXIT
019200     END-IF.
019300     IF STMT-ROW-DATA OR STMT-ROW-TOTAL OR STMT-ROW-SUBTOTAL
019400         PERFORM 3600-APPLY-DATA-ROW THRU 3600-EXIT
019500     END-IF.
019600 3000-EXIT.
019700     EXIT.
019800*
019900*****************************************************************
020000* LOCATE THE SECTION ENTRY FOR THIS ROW'S NORMALIZED KEY; ADD A
020100* NEW ENTRY WHEN NOT FOUND AND ROOM REMAINS (STMT-SECTION-ENTRY
020200* OCCURS 40 TIMES PER SST.TIP32). WS-SECTION-IDX = ZERO MEANS
020300* "NO ROOM, ROW SKIPPED" ON RETURN.
020400*****************************************************************
020500 3100-FIND-OR-ADD-SECTION.
020600     MOVE 'N' TO WS-SECTION-FOUND-SW.
020700     MOVE ZERO TO WS-SECTION-IDX.
020800     IF STMT-SECTION-COUNT = ZERO
020900         GO TO 3150-ADD-NEW-SECTION
021000     END-IF.
021100     PERFORM 3120-SEARCH-ONE-SECTION
021200             VARYING WS-SECTION-IDX FROM 1 BY 1
021300             UNTIL WS-SECTION-IDX > STMT-SECTION-COUNT
021400                OR WS-SECTION-WAS-FOUND.
021500     IF WS-SECTION-WAS-FOUND
021600         GO TO 3100-EXIT
021700     END-IF.
021800 3150-ADD-NEW-SECTION.
021900     IF STMT-SECTION-COUNT >= 40
022000         MOVE ZERO TO WS-SECTION-IDX
022100         GO TO 3100-EXIT
022200     END-IF.
022300     ADD 1 TO STMT-SECTION-COUNT.
022400     MOVE STMT-SECTION-COUNT TO WS-SECTION-IDX.
022500     SET STMT-SECTION-IDX TO WS-SECTION-IDX.
022600     MOVE STMT-SECTION-NM TO STMT-SECTION-ORIG-NM (STMT-SECTION-IDX).
022700     MOVE WS-NORM-OUTPUT-TEXT TO
022800                             STMT-SECTION-NORM-KEY (STMT-SECTION-IDX).
022900     MOVE ZERO TO STMT-SECTION-HDR-COUNT (STMT-SECTION-IDX).
023000     MOVE ZERO TO STMT-SECTION-ROW-COUNT (STMT-SECTION-IDX).
023100 3100-EXIT.
023200     EXIT.
023300*
023400 3120-SEARCH-ONE-SECTION.
023500     SET STMT-SECTION-IDX TO WS-SECTION-IDX.
023600     IF STMT-SECTION-NORM-KEY (STMT-SECTION-IDX) =
023700                                            WS-NORM-OUTPUT-TEXT
023800         MOVE 'Y' TO WS-SECTION-FOUND-SW
023900     END-IF.
024000*
024100*****************************************************************
024200* COUNT THE NON-BLANK COLUMNS STARTING AT COLUMN 3 (STMT-COLUMN
024300* SUBSCRIPT 1) - THE COUNT STOPS AT THE FIRST BLANK COLUMN SINCE
024400* HEADER AND DATA COLUMNS ARE ALWAYS A CONTIGUOUS LEADING RUN.
024500*****************************************************************
024600 3200-COUNT-HEADER-COLUMNS.
024700     MOVE ZERO TO WS-NEW-HDR-COUNT.
024800     PERFORM 3220-TEST-ONE-COLUMN
024900             VARYING WS-COLUMN-IDX FROM 1 BY 1
025000             UNTIL WS-COLUMN-IDX > 30.
025100 3200-EXIT.
025200     EXIT.
025300*
025400 3220-TEST-ONE-COLUMN.
025500     IF STMT-COLUMN (WS-COLUMN-IDX) = SPACES
025600         MOVE 31 TO WS-COLUMN-IDX
025700     ELSE
025800         ADD 1 TO WS-NEW-HDR-COUNT
025900     END-IF.
026000*
026100*****************************************************************
026200* REPLACE THE SECTION'S HEADER LIST ONLY IF THE NEW LIST IS
026300* STRICTLY LONGER THAN THE ONE ALREADY STORED (OR NONE STORED).
026400*****************************************************************
026500 3400-APPLY-HEADER-ROW.
026600     IF WS-NEW-HDR-COUNT > STMT-SECTION-HDR-COUNT (STMT-SECTION-IDX)
026700         MOVE WS-NEW-HDR-COUNT TO
026800                             STMT-SECTION-HDR-COUNT (STMT-SECTION-IDX)
026900         PERFORM 3420-COPY-ONE-HEADER-COL
027000                 VARYING WS-COLUMN-IDX FROM 1 BY 1
027100                 UNTIL WS-COLUMN-IDX > WS-NEW-HDR-COUNT
027200                    OR WS-COLUMN-IDX > 30
027300     END-IF.
027400 3400-EXIT.
027500     EXIT.
027600*
027700 3420-COPY-ONE-HEADER-COL.
027800     MOVE STMT-COLUMN (WS-COLUMN-IDX) TO
027900             STMT-SECTION-HEADER (STMT-SECTION-IDX, WS-COLUMN-IDX).
028000*
028100*****************************************************************
028200* ZIP THE DATA ROW'S COLUMNS AGAINST THE SECTION'S ACTIVE HEADER
028300* LIST. A ROW IS SKIPPED IF NO HEADER LIST IS ACTIVE YET, OR IF
028400* THE SECTION'S ROW TABLE (OCCURS 300) IS ALREADY FULL.
028500*****************************************************************
028600 3600-APPLY-DATA-ROW.
028700     IF STMT-SECTION-HDR-COUNT (STMT-SECTION-IDX) = ZERO
028800         GO TO 3600-EXIT
028900     END-IF.
029000     IF STMT-SECTION-ROW-COUNT (STMT-SECTION-IDX) >= 300
029100         GO TO 3600-EXIT
029200     END-IF.
029300     ADD 1 TO STMT-SECTION-ROW-COUNT (STMT-SECTION-IDX).
029400     MOVE STMT-SECTION-ROW-COUNT (STMT-SECTION-IDX) TO WS-ROW-IDX.
029500     SET STMT-ROW-IDX TO WS-ROW-IDX.
029600     MOVE STMT-RECORD-TYPE-CDE TO
029700        STMT-ROW-RECORD-TYPE (STMT-SECTION-IDX, STMT-ROW-IDX).
029800     PERFORM 3620-COPY-ONE-DATA-COL
029900             VARYING WS-COLUMN-IDX FROM 1 BY 1
030000             UNTIL WS-COLUMN-IDX > 30.
030100 3600-EXIT.
030200     EXIT.
030300*
030400 3620-COPY-ONE-DATA-COL.
030500     MOVE STMT-COLUMN (WS-COLUMN-IDX) TO
030600        STMT-ROW-VALUE (STMT-SECTION-IDX, STMT-ROW-IDX, WS-COLUMN-IDX).
030700*
030800*****************************************************************
030900* NORMALIZE STMT-SECTION-NM INTO WS-NORM-OUTPUT-TEXT: STRIP EVERY
031000* CHARACTER NOT IN CLASS VALID-SECTION-CHARS OR SPACE, COLLAPSE
031100* RUNS OF SPACE TO A SINGLE UNDERSCORE, LOWERCASE THE RESULT.
031200*****************************************************************
031300 4000-NORMALIZE-SECTION-NAME.
031400     MOVE STMT-SECTION-NM TO WS-NORM-SCRATCH-TEXT.
031500     MOVE SPACES TO WS-NORM-OUTPUT-TEXT.
031600     MOVE 1 TO WS-OUT-IDX.
031700     MOVE 'Y' TO WS-LAST-CHAR-SPACE-SW.
031800     MOVE ZERO TO WS-NORM-TRIM-LEN.
031900     PERFORM 4020-TEST-ONE-TRIM-BYTE
032000             VARYING WS-IN-IDX FROM 40 BY -1
032100             UNTIL WS-IN-IDX < 1
032200                OR WS-NORM-TRIM-LEN NOT = ZERO.
032300     PERFORM 4100-NORMALIZE-ONE-CHAR
032400             VARYING WS-IN-IDX FROM 1 BY 1
032500             UNTIL WS-IN-IDX > WS-NORM-TRIM-LEN.
032600     INSPECT WS-NORM-OUTPUT-TEXT
032700             CONVERTING
032800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
032900          TO "abcdefghijklmnopqrstuvwxyz".
033000 4000-EXIT.
033100     EXIT.
033200*
033300* STOPS THE NORMALIZE LOOP AT THE LAST REAL CHARACTER SO THE PIC
033400* X(40) FIELD'S TRAILING PAD SPACES ARE NEVER FED TO 4100 - A RUN
033500* OF PAD SPACES RIGHT AFTER THE LAST REAL CHARACTER USED TO LOOK
033600* LIKE A SINGLE EMBEDDED BLANK AND WAS TURNED INTO A TRAILING "_"
033700* (PR00361).
033800 4020-TEST-ONE-TRIM-BYTE.
033900     IF WS-NORM-CHAR (WS-IN-IDX) NOT = SPACE
034000         MOVE WS-IN-IDX TO WS-NORM-TRIM-LEN
034100     END-IF.
034200*
034300 4100-NORMALIZE-ONE-CHAR.
034400     MOVE WS-NORM-CHAR (WS-IN-IDX) TO WS-ONE-CHAR.
034500     IF WS-ONE-CHAR IS VALID-SECTION-CHARS
034600         MOVE WS-ONE-CHAR TO WS-NORM-OUT-CHAR (WS-OUT-IDX)
034700         ADD 1 TO WS-OUT-IDX
034800         MOVE 'N' TO WS-LAST-CHAR-SPACE-SW
034900     ELSE
035000         IF WS-ONE-CHAR = SPACE
035100             IF WS-LAST-CHAR-WAS-TEXT
035200                 MOVE '_' TO WS-NORM-OUT-CHAR (WS-OUT-IDX)
035300                 ADD 1 TO WS-OUT-IDX
035400                 MOVE 'Y' TO WS-LAST-CHAR-SPACE-SW
035500             END-IF
035600         END-IF
035700     END-IF.
035800     IF WS-OUT-IDX > 40
035900         MOVE 40 TO WS-OUT-IDX
036000     END-IF.
