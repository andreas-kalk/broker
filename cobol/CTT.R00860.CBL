000100*****************************************************************
000200* CTT.R00860 -- CODE-TRANSLATION-TABLE
000300* HARD-CODED LOOKUP TABLES FOR THE ELSTER KAP EXTRACT - RAW
000400* TRANSACTION CODE TO GERMAN TRANSLATION, RAW ASSET-CATEGORY CODE
000500* TO GERMAN LABEL, AND THE ORDERED LIST OF STATEMENT DATE PATTERNS
000600* TDX.TIP37 ATTEMPTS WHEN EDITING A DATUM/DATUM-ZEIT FIELD. SAME
000700* "VALUE-LITERAL FILLER PAIRS REDEFINED BY AN OCCURS TABLE" IDIOM
000800* THE 858 FEE-SCHEDULE COPYBOOK USED FOR ITS COMPENSATION-TYPE
000900* LOOKUP, CARRIED HERE FOR TAX-CODE LOOKUP INSTEAD.
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. CODE-TRANSLATION-TABLE.
001300 AUTHOR. R T KOSTER.
001400 INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.
001500 DATE-WRITTEN. 04/14/1992.
001600 DATE-COMPILED.
001700 SECURITY. DST INTERNAL USE ONLY - SEE SECURITY MANUAL DS-100.
001800*
001900*****************************************************************
002000*                 C H A N G E   L O G
002100*****************************************************************
002200* 04/14/92 RTK  ORIGINAL - TRANSACTION-CODE AND ASSET-CATEGORY
002300* 04/14/92 RTK  TRANSLATION TABLES FOR THE ELSTER KAP EXTRACT
002400* 04/14/92 RTK  (FS-1102), PATTERNED AFTER THE 858 COMPENSATION
002500* 04/14/92 RTK  FEE-SCHEDULE VALUE-LITERAL TABLE.
002600* 09/09/93 MJF  ADDED THE FOUR-ENTRY DATE-FORMAT-TABLE SO THE DATE
002700* 09/09/93 MJF  PARSE ROUTINE STOPS HARD-CODING FORMAT ORDER.
002800* 01/22/96 DWS  ADDED DEP/INT/DIV/TAX/FEE/ADJ/CORP CODES - TAX
002900* 01/22/96 DWS  REPORTING GROUP WANTS CASH-ACTIVITY CODES TRANSLATED
003000* 01/22/96 DWS  TOO, NOT JUST TRADE CODES (CR-4402).
003100* 11/04/98 LAB  Y2K REMEDIATION - DATE-FORMAT-TABLE PATTERNS ALREADY
003200* 11/04/98 LAB  4-DIGIT YEAR, NO CHANGE REQUIRED.
003300* 02/17/99 LAB  Y2K SIGN-OFF PER PROJECT DS2000-118.
003400* 05/19/09 SHR  REVIEWED FOR SPARK ETL DOC PACKAGE - NO CHANGE.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300*--------------------------------------------------------------
004400* TRANSACTION-CODE TABLE - RAW CODE / GERMAN TRANSLATION PAIRS.
004500* UNRECOGNIZED CODES ARE PASSED THROUGH UNCHANGED BY THE CALLER.
004600*--------------------------------------------------------------
004700 01  TRANS-CODE-TABLE-VALUES.
004800     05  FILLER  PIC X(04) VALUE 'A'.
004900     05  FILLER  PIC X(40) VALUE 'Auftrag (Assignment)'.
005000     05  FILLER  PIC X(04) VALUE 'O'.
005100     05  FILLER  PIC X(40) VALUE 'Eroeffnung (Opening)'.
005200     05  FILLER  PIC X(04) VALUE 'C'.
005300     05  FILLER  PIC X(40) VALUE 'Schliessung (Closing)'.
005400     05  FILLER  PIC X(04) VALUE 'IA'.
005500     05  FILLER  PIC X(40) VALUE
005600         'Interne Abrechnung (Internal Assignment)'.
005700     05  FILLER  PIC X(04) VALUE 'IM'.
005800     05  FILLER  PIC X(40) VALUE 'Interne Bewegung (Internal Movement)'.
005900     05  FILLER  PIC X(04) VALUE 'P'.
006000     05  FILLER  PIC X(40) VALUE 'Teilweise (Partial)'.
006100     05  FILLER  PIC X(04) VALUE 'E'.
006200     05  FILLER  PIC X(40) VALUE 'Ausuebung (Exercise)'.
006300     05  FILLER  PIC X(04) VALUE 'Ex'.
006400     05  FILLER  PIC X(40) VALUE 'Verfallen (Expired)'.
006500     05  FILLER  PIC X(04) VALUE 'L'.
006600     05  FILLER  PIC X(40) VALUE 'Liquidation'.
006700     05  FILLER  PIC X(04) VALUE 'T'.
006800     05  FILLER  PIC X(40) VALUE 'Transfer'.
006900     05  FILLER  PIC X(04) VALUE 'D'.
007000     05  FILLER  PIC X(40) VALUE 'Dividende'.
007100     05  FILLER  PIC X(04) VALUE 'F'.
007200     05  FILLER  PIC X(40) VALUE 'Gebuehr (Fee)'.
007300     05  FILLER  PIC X(04) VALUE 'W'.
007400     05  FILLER  PIC X(40) VALUE 'Auszahlung (Withdrawal)'.
007500     05  FILLER  PIC X(04) VALUE 'DEP'.
007600     05  FILLER  PIC X(40) VALUE 'Einzahlung (Deposit)'.
007700     05  FILLER  PIC X(04) VALUE 'INT'.
007800     05  FILLER  PIC X(40) VALUE 'Zinsen (Interest)'.
007900     05  FILLER  PIC X(04) VALUE 'DIV'.
008000     05  FILLER  PIC X(40) VALUE 'Dividende'.
008100     05  FILLER  PIC X(04) VALUE 'TAX'.
008200     05  FILLER  PIC X(40) VALUE 'Steuer (Tax)'.
008300     05  FILLER  PIC X(04) VALUE 'FEE'.
008400     05  FILLER  PIC X(40) VALUE 'Gebuehr (Fee)'.
008500     05  FILLER  PIC X(04) VALUE 'ADJ'.
008600     05  FILLER  PIC X(40) VALUE 'Anpassung (Adjustment)'.
008700     05  FILLER  PIC X(04) VALUE 'CORP'.
008800     05  FILLER  PIC X(40) VALUE 'Corporate Action'.
008900 01  TRANS-CODE-TABLE REDEFINES TRANS-CODE-TABLE-VALUES.
009000     05  TRANS-CODE-ENTRY OCCURS 20 TIMES
009100                          INDEXED BY TRANS-CODE-IDX.
009200         10  TCT-RAW-CODE                PIC X(04).
009300         10  TCT-TRANSLATION             PIC X(40).
009400 77  WS-TRANS-CODE-COUNT                 PIC 9(2) COMP-3 VALUE 20.
009500*
009600*--------------------------------------------------------------
009700* ASSET-CATEGORY TABLE - RAW CODE / GERMAN LABEL PAIRS.
009800*--------------------------------------------------------------
009900 01  ASSET-CAT-TABLE-VALUES.
010000     05  FILLER  PIC X(06) VALUE 'STK'.
010100     05  FILLER  PIC X(20) VALUE 'Aktie (Stock)'.
010200     05  FILLER  PIC X(06) VALUE 'OPT'.
010300     05  FILLER  PIC X(20) VALUE 'Option'.
010400     05  FILLER  PIC X(06) VALUE 'FUT'.
010500     05  FILLER  PIC X(20) VALUE 'Future'.
010600     05  FILLER  PIC X(06) VALUE 'CASH'.
010700     05  FILLER  PIC X(20) VALUE 'Bargeld (Cash)'.
010800     05  FILLER  PIC X(06) VALUE 'BOND'.
010900     05  FILLER  PIC X(20) VALUE 'Anleihe (Bond)'.
011000     05  FILLER  PIC X(06) VALUE 'FUND'.
011100     05  FILLER  PIC X(20) VALUE 'Fonds'.
011200     05  FILLER  PIC X(06) VALUE 'ETF'.
011300     05  FILLER  PIC X(20) VALUE 'ETF'.
011400     05  FILLER  PIC X(06) VALUE 'CFD'.
011500     05  FILLER  PIC X(20) VALUE 'CFD'.
011600     05  FILLER  PIC X(06) VALUE 'CRYPTO'.
011700     05  FILLER  PIC X(20) VALUE 'Kryptowaehrung'.
011800     05  FILLER  PIC X(06) VALUE 'FOREX'.
011900     05  FILLER  PIC X(20) VALUE 'Devisen'.
012000 01  ASSET-CAT-TABLE REDEFINES ASSET-CAT-TABLE-VALUES.
012100     05  ASSET-CAT-ENTRY OCCURS 10 TIMES
012200                         INDEXED BY ASSET-CAT-IDX.
012300         10  ACT-RAW-CODE                PIC X(06).
012400         10  ACT-TRANSLATION             PIC X(20).
012500 77  WS-ASSET-CAT-COUNT                  PIC 9(2) COMP-3 VALUE 10.
012600*
012700*--------------------------------------------------------------
012800* DATE-FORMAT TABLE - PATTERNS TRIED IN THIS FIXED ORDER BY THE
012900* STATEMENT DATE PARSE ROUTINE UNTIL ONE OF THEM EDITS CLEAN.
013000*--------------------------------------------------------------
013100 01  DATE-FORMAT-TABLE-VALUES.
013200     05  FILLER  PIC X(10) VALUE 'yyyy-MM-dd'.
013300     05  FILLER  PIC X(01) VALUE '-'.
013400     05  FILLER  PIC X(01) VALUE 'Y'.
013500     05  FILLER  PIC X(10) VALUE 'dd.MM.yyyy'.
013600     05  FILLER  PIC X(01) VALUE '.'.
013700     05  FILLER  PIC X(01) VALUE 'N'.
013800     05  FILLER  PIC X(10) VALUE 'MM/dd/yyyy'.
013900     05  FILLER  PIC X(01) VALUE '/'.
014000     05  FILLER  PIC X(01) VALUE 'N'.
014100     05  FILLER  PIC X(10) VALUE 'yyyy/MM/dd'.
014200     05  FILLER  PIC X(01) VALUE '/'.
014300     05  FILLER  PIC X(01) VALUE 'Y'.
014400 01  DATE-FORMAT-TABLE REDEFINES DATE-FORMAT-TABLE-VALUES.
014500     05  DATE-FORMAT-ENTRY OCCURS 4 TIMES
014600                           INDEXED BY DATE-FORMAT-IDX.
014700         10  DFT-PATTERN-TXT             PIC X(10).
014800         10  DFT-SEPARATOR-CHAR          PIC X(01).
014900         10  DFT-YEAR-FIRST-SW           PIC X(01).
015000             88  DFT-YEAR-FIRST              VALUE 'Y'.
015100             88  DFT-YEAR-LAST                VALUE 'N'.
015200 77  WS-DATE-FORMAT-COUNT                PIC 9(1) COMP-3 VALUE 4.
015300 PROCEDURE DIVISION.
015400 0000-STOP-SECTION.
015500     STOP RUN.
