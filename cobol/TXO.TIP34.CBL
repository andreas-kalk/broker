000100*****************************************************************
000200* TXO.TIP34 -- TAX-OUTPUT-DETAIL
000300* THREE OUTBOUND ELSTER KAP EXTRACT FILES - CAPITAL-GAIN-DETAIL,
000400* DIVIDEND-DETAIL AND FOREIGN-TAX-DETAIL - EACH CARRYING A
000500* HEADER/DETAIL/TRAILER RECORD-TYPE DISCRIMINATOR THE SAME WAY
000600* THE ORIGINAL DIVIDEND/CAP-GAIN/FOREIGN-TAX-CREDIT REFRESHER FEED
000700* DID (CGH/CGR, DVH/DVR, FTH/FTR).
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. TAX-OUTPUT-DETAIL.
001100 AUTHOR. R T KOSTER.
001200 INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.
001300 DATE-WRITTEN. 04/06/1992.
001400 DATE-COMPILED.
001500 SECURITY. DST INTERNAL USE ONLY - SEE SECURITY MANUAL DS-100.
001600*
001700*****************************************************************
001800*                 C H A N G E   L O G
001900*****************************************************************
002000* 04/06/92 RTK  ORIGINAL - REPLACES THE OLD DIVIDEND/CAP-GAIN/
002100* 04/06/92 RTK  FOREIGN-TAX-CREDIT REFRESHER LAYOUT WITH THREE
002200* 04/06/92 RTK  SEPARATE OUTPUT FILES FOR THE ELSTER KAP EXTRACT
002300* 04/06/92 RTK  (FS-1102).
002400* 09/09/93 MJF  ADDED TRAILER-AREA RECORD COUNT TO ALL THREE FDS
002500* 09/09/93 MJF  FOR OPERATIONS BALANCING.
002600* 01/22/96 DWS  ADDED CGD-COMMISSION-VALID-SW - COMMISSION CAN BE
002700* 01/22/96 DWS  ABSENT WHEN EITHER LEG'S FEE TEXT WON'T PARSE
002800* 01/22/96 DWS  (CR-4402).
002900* 11/04/98 LAB  Y2K REMEDIATION - ALL DATE FIELDS ALREADY CCYYMMDD.
003000* 02/17/99 LAB  Y2K SIGN-OFF PER PROJECT DS2000-118.
003100* 06/30/01 PXC  ADDED DVR-NET-AMOUNT-VALID-SW / DVR-WHTAX-VALID-SW
003200* 06/30/01 PXC  (PR00238).
003300* 08/11/04 RTK  WIDENED CGD-TRANSACTION-DESC TO X(80) TO HOLD BOTH
003400* 08/11/04 RTK  TRANSLATED CODES ("KAUF: ..., VERKAUF: ...").
003500* 05/19/09 SHR  REVIEWED FOR SPARK ETL DOC PACKAGE - NO CHANGE.
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CAPITAL-GAIN-DETAIL-FILE ASSIGN TO "FNAME".
004400     SELECT DIVIDEND-DETAIL-FILE ASSIGN TO "FNAME".
004500     SELECT FOREIGN-TAX-DETAIL-FILE ASSIGN TO "FNAME".
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900*--------------------------------------------------------------
005000* CAPITAL-GAIN-DETAIL - ONE RECORD PER FIFO-MATCHED LOT.
005100*--------------------------------------------------------------
005200 FD  CAPITAL-GAIN-DETAIL-FILE.
005300 01  CAPITAL-GAIN-DETAIL-RECORD.
005400     05  CGD-RECORD-TYPE-CDE            PIC X(03).
005500         88  CGD-HEADER-RECORD              VALUE 'CGH'.
005600         88  CGD-DETAIL-RECORD              VALUE 'CGD'.
005700         88  CGD-TRAILER-RECORD             VALUE 'CGT'.
005800     05  CGD-HEADER-AREA.
005900         10  CGD-HDR-TAX-YEAR            PIC 9(04).
006000         10  CGD-HDR-RUN-DATE            PIC 9(08).
006100         10  FILLER                      PIC X(232).
006200     05  CGD-DETAIL-AREA REDEFINES CGD-HEADER-AREA.
006300         10  CGD-SYMBOL                  PIC X(20).
006400         10  CGD-DESCRIPTION             PIC X(60).
006500         10  CGD-ASSET-CATEGORY          PIC X(30).
006600         10  CGD-PURCHASE-DATE           PIC 9(08).
006700         10  CGD-SALE-DATE               PIC 9(08).
006800         10  CGD-PURCHASE-PRICE          PIC S9(9)V9(4) COMP-3.
006900         10  CGD-SALE-PRICE              PIC S9(9)V9(4) COMP-3.
007000         10  CGD-QUANTITY                PIC S9(9)V9(4) COMP-3.
007100         10  CGD-COMMISSION              PIC S9(9)V9(2) COMP-3.
007200         10  CGD-COMMISSION-VALID-SW     PIC X(01).
007300         10  CGD-REALIZED-GAIN           PIC S9(9)V9(2) COMP-3.
007400         10  CGD-CURRENCY                PIC X(03).
007500         10  CGD-TRANSACTION-DESC        PIC X(80).
007600         10  CGD-SHORT-TERM-FLAG         PIC X(01).
007700         10  FILLER                      PIC X(06).
007800     05  CGD-TRAILER-AREA REDEFINES CGD-HEADER-AREA.
007900         10  CGD-TRL-RECORD-COUNT        PIC 9(7) COMP-3.
008000         10  FILLER                      PIC X(240).
008100*
008200*--------------------------------------------------------------
008300* DIVIDEND-DETAIL - ONE RECORD PER QUALIFYING DIVIDEND ROW.
008400*--------------------------------------------------------------
008500 FD  DIVIDEND-DETAIL-FILE.
008600 01  DIVIDEND-DETAIL-RECORD.
008700     05  DVR-RECORD-TYPE-CDE             PIC X(03).
008800         88  DVR-HEADER-RECORD               VALUE 'DVH'.
008900         88  DVR-DETAIL-RECORD               VALUE 'DVD'.
009000         88  DVR-TRAILER-RECORD              VALUE 'DVT'.
009100     05  DVR-HEADER-AREA.
009200         10  DVR-HDR-TAX-YEAR             PIC 9(04).
009300         10  DVR-HDR-RUN-DATE             PIC 9(08).
009400         10  FILLER                       PIC X(188).
009500     05  DVR-DETAIL-AREA REDEFINES DVR-HEADER-AREA.
009600         10  DVR-SYMBOL                   PIC X(20).
009700         10  DVR-DESCRIPTION              PIC X(60).
009800         10  DVR-PAYMENT-DATE             PIC 9(08).
009900         10  DVR-GROSS-AMOUNT             PIC S9(9)V9(2) COMP-3.
010000         10  DVR-NET-AMOUNT               PIC S9(9)V9(2) COMP-3.
010100         10  DVR-NET-AMOUNT-VALID-SW      PIC X(01).
010200         10  DVR-WITHHOLDING-TAX          PIC S9(9)V9(2) COMP-3.
010300         10  DVR-WHTAX-VALID-SW           PIC X(01).
010400         10  DVR-CURRENCY                 PIC X(03).
010500         10  DVR-TRANSACTION-DESC         PIC X(80).
010600         10  FILLER                       PIC X(09).
010700     05  DVR-TRAILER-AREA REDEFINES DVR-HEADER-AREA.
010800         10  DVR-TRL-RECORD-COUNT         PIC 9(7) COMP-3.
010900         10  FILLER                       PIC X(196).
011000*
011100*--------------------------------------------------------------
011200* FOREIGN-TAX-DETAIL - QUELLENSTEUER ROWS FOLLOWED BY TRADES-
011300* SOURCED ROWS (CONCATENATION ORDER PER FS-1102).
011400*--------------------------------------------------------------
011500 FD  FOREIGN-TAX-DETAIL-FILE.
011600 01  FOREIGN-TAX-DETAIL-RECORD.
011700     05  FTR-RECORD-TYPE-CDE              PIC X(03).
011800         88  FTR-HEADER-RECORD                VALUE 'FTH'.
011900         88  FTR-DETAIL-RECORD                VALUE 'FTD'.
012000         88  FTR-TRAILER-RECORD               VALUE 'FTT'.
012100     05  FTR-HEADER-AREA.
012200         10  FTR-HDR-TAX-YEAR              PIC 9(04).
012300         10  FTR-HDR-RUN-DATE              PIC 9(08).
012400         10  FILLER                        PIC X(88).
012500     05  FTR-DETAIL-AREA REDEFINES FTR-HEADER-AREA.
012600         10  FTR-REFERENCE                 PIC X(80).
012700         10  FTR-TAX-DATE                  PIC 9(08).
012800         10  FTR-AMOUNT                    PIC S9(9)V9(2) COMP-3.
012900         10  FTR-CURRENCY                  PIC X(03).
013000         10  FILLER                        PIC X(03).
013100     05  FTR-TRAILER-AREA REDEFINES FTR-HEADER-AREA.
013200         10  FTR-TRL-RECORD-COUNT          PIC 9(7) COMP-3.
013300         10  FILLER                        PIC X(96).
013400 WORKING-STORAGE SECTION.
013500 01  WS-DUMMY-COUNTER                     PIC 9(3) COMP-3 VALUE ZERO.
013600 PROCEDURE DIVISION.
013700 0000-STOP-SECTION.
013800     STOP RUN.
