000100*****************************************************************
000200* TDX.TIP37 -- TAX-RELEVANT-DATA-EXTRACT
000300* MAIN DRIVER FOR THE ELSTER KAP EXTRACT (FS-1102). READS THE
000400* PARAMETER CARD FOR THE REQUESTED TAX YEAR, CALLS FCP.TIP36 TO
000500* PARSE THE BROKER FLEX-STMT CSV INTO THE IN-MEMORY SECTION TABLE
000600* (SST.TIP32), THEN WALKS THAT TABLE TO PRODUCE THE CAPITAL-GAIN,
000700* DIVIDEND, FOREIGN-TAX AND TAX-SUMMARY OUTPUT FILES (TXO.TIP34,
000800* TSM.TIP35). CAPITAL GAINS ARE MATCHED FIFO PER SYMBOL FROM THE
000900* TRADES SECTION. NOT INTERACTIVE - ONE PARM-CARD, ONE STATEMENT,
001000* ONE SET OF OUTPUT FILES PER RUN.
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. TAX-RELEVANT-DATA-EXTRACT.
001400 AUTHOR. R T KOSTER.
001500 INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.
001600 DATE-WRITTEN. 04/27/1992.
001700 DATE-COMPILED.
001800 SECURITY. DST INTERNAL USE ONLY - SEE SECURITY MANUAL DS-100.
001900*
002000*****************************************************************
002100*                 C H A N G E   L O G
002200*****************************************************************
002300* 04/27/92 RTK  ORIGINAL - ELSTER KAP EXTRACT MAIN DRIVER (FS-1102).
002400* 04/27/92 RTK  READS PARM CARD, CALLS FCP.TIP36, BUILDS CAP-GAIN,
002500* 04/27/92 RTK  DIVIDEND, FOREIGN-TAX AND SUMMARY OUTPUT FILES.
002600* 09/09/93 MJF  RAISED WORKING SYMBOL AND LOT TABLE LIMITS TO MATCH
002700* 09/09/93 MJF  THE OCCURS RAISES MADE IN SST.TIP32 THIS SAME RUN.
002800* 01/22/96 DWS  FIFO OPEN-LOT WORK NOW REUSES THE SECTION TABLE'S
002900* 01/22/96 DWS  STMT-SECTION-FIFO-AREA REDEFINES RATHER THAN A
003000* 01/22/96 DWS  SEPARATE WORKING SET, PER SST.TIP32 (CR-4402).
003100* 01/22/96 DWS  ALSO FIXED SUMMARY TOTALS BEING WIPED BY THE FINAL
003200* 01/22/96 DWS  MOVE SPACES IN 8000 - NOW ACCUMULATED SEPARATELY
003300* 01/22/96 DWS  IN WS-SUMMARY-ACCUM-AREA AND MOVED IN LAST (CR-4402).
003400* 11/04/98 LAB  Y2K REMEDIATION - RUN-DATE NOW WINDOWED OFF THE
003500* 11/04/98 LAB  2-DIGIT ACCEPT YEAR (CENTURY 19/20 SPLIT AT 50).
003600* 02/17/99 LAB  Y2K SIGN-OFF PER PROJECT DS2000-118.
003700* 06/30/01 PXC  ADDED THREE-CASE DECIMAL-SEPARATOR DETECTION SO
003800* 06/30/01 PXC  GERMAN "1.234,56" AND US "1,234.56" STYLE AMOUNTS
003900* 06/30/01 PXC  BOTH EDIT CORRECTLY (PR00238).
004000* 08/11/04 RTK  ADDED FOUR-PATTERN DATE PARSE AGAINST THE NEW
004100* 08/11/04 RTK  DATE-FORMAT-TABLE IN CTT.R00860 (PR00311).
004200* 05/19/09 SHR  REVIEWED FOR SPARK ETL DOC PACKAGE - NO CHANGE.
004300* 06/12/09 SHR  CAPITAL-GAIN TRANSACTION-DESC NOW CARRIES BOTH THE
004400* 06/12/09 SHR  BUY LEG'S AND SELL LEG'S TRANSLATED CODE TEXT
004500* 06/12/09 SHR  ("KAUF: ..., VERKAUF: ...") PER TAX GROUP REQUEST
004600* 06/12/09 SHR  (PR00340).
004700* 03/09/11 CJW  2000-LOCATE-SECTIONS WAS COMPARING WS-LOOKUP-
004800* 03/09/11 CJW  TARGET-KEY IN UPPERCASE AGAINST FCP.TIP36'S ALWAYS-
004900* 03/09/11 CJW  LOWERCASE, UNDERSCORE-JOINED NORM-KEY - NO SECTION
005000* 03/09/11 CJW  EVER MATCHED SO CAP-GAIN/DIVIDEND/FOREIGN-TAX OUTPUT
005100* 03/09/11 CJW  WAS ALWAYS EMPTY. TARGET-KEY LITERALS NOW LOWERCASE,
005200* 03/09/11 CJW  "WITHHOLDING TAX" NOW "WITHHOLDING_TAX" (PR00355).
005300* 03/09/11 CJW  ALSO CORRECTED CGD-SHORT-TERM-FLAG TO MOVE 'Y'/'N'
005400* 03/09/11 CJW  PER THE TXO.TIP34 LAYOUT - 5750 WAS MOVING 'S'/'L'
005500* 03/09/11 CJW  WHICH THE DOWNSTREAM ELSTER LOAD REJECTS (PR00355).
005600* 03/09/11 CJW  ALSO 4200-TRANSLATE-TRANS-CODE NOW RETURNS
005700* 03/09/11 CJW  "UNBEKANNT" FOR A BLANK TRANS-CODE INSTEAD OF
005800* 03/09/11 CJW  LEAVING THE RESULT AREA BLANK (PR00355).
005900* 03/22/11 CJW  PR00355 ABOVE ONLY FIXED THE LITERAL CASING - THE
006000* 03/22/11 CJW  ROOT CAUSE WAS FCP.TIP36'S NORMALIZER APPENDING A
006100* 03/22/11 CJW  TRAILING "_" FOR EVERY SECTION NAME (SEE FCP.TIP36
006200* 03/22/11 CJW  CHANGE LOG). 2000-LOCATE-SECTIONS ITSELF NEEDED NO
006300* 03/22/11 CJW  FURTHER CHANGE ONCE THAT WAS FIXED; RETESTED
006400* 03/22/11 CJW  2040-TEST-ONE-SECTION AGAINST A SAMPLE STATEMENT -
006500* 03/22/11 CJW  TRADES/DIVIDENDEN/QUELLENSTEUER ALL LOCATE NOW
006600* 03/22/11 CJW  (PR00361).
006700* 04/19/11 CJW  5700-EMIT-CAPITAL-GAIN WAS MOVING THE SELL ROW'S OWN
006800* 04/19/11 CJW  STV-DESCRIPTION TO CGD-DESCRIPTION INSTEAD OF THE
006900* 04/19/11 CJW  MATCHED BUY LOT'S FIFO-LOT-DESCRIPTION - REMOVED THE
007000* 04/19/11 CJW  DEAD MOVE TO WS-XLATE-INPUT LEFT OVER FROM AN EARLIER
007100* 04/19/11 CJW  ATTEMPT AND WIRED CGD-DESCRIPTION FROM THE LOT ITSELF
007200* 04/19/11 CJW  (PR00368). ALSO 6100-BUILD-DIVIDEND-RECORD SKIPPED
007300* 04/19/11 CJW  PARSING THE STEUER (TAX) FIELD ENTIRELY WHENEVER THE
007400* 04/19/11 CJW  BETRAG (GROSS) FIELD FAILED TO PARSE, SO A GOOD TAX
007500* 04/19/11 CJW  FIGURE ON A BAD-GROSS ROW WAS DROPPED FROM BOTH
007600* 04/19/11 CJW  DVR-WITHHOLDING-TAX AND WS-ACCUM-WHTAX - TAX IS NOW
007700* 04/19/11 CJW  PARSED AND ACCUMULATED INDEPENDENTLY OF GROSS; ONLY
007800* 04/19/11 CJW  DVR-NET-AMOUNT STILL REQUIRES BOTH TO BE VALID
007900* 04/19/11 CJW  (PR00368). ALSO 5750-CLASSIFY-SHORT-LONG-TERM WAS
008000* 04/19/11 CJW  MOVING Y/N EVEN WHEN THE BUY OR SELL TRADE DATE
008100* 04/19/11 CJW  NEVER PARSED - ADDED FIFO-LOT-DATE-VALID (SET AT
008200* 04/19/11 CJW  ENQUEUE TIME IN 5600-ENQUEUE-OPEN-LOT, SEE SST.TIP32
008300* 04/19/11 CJW  CHANGE LOG) AND WS-SALE-DATE-VALID-SW (SET WHEN THE
008400* 04/19/11 CJW  SALE DATE IS PARSED IN 5700-EMIT-CAPITAL-GAIN) SO
008500* 04/19/11 CJW  5750 NOW LEAVES CGD-SHORT-TERM-FLAG BLANK WHENEVER
008600* 04/19/11 CJW  EITHER LEG'S DATE IS UNPARSEABLE (PR00368).
008700*****************************************************************
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     SELECT PARM-CARD-FILE ASSIGN TO "PARMCARD"
009500         FILE STATUS IS WS-PARMCARD-STATUS.
009600     SELECT CAPITAL-GAIN-DETAIL-FILE ASSIGN TO "CGOUT"
009700         FILE STATUS IS WS-CGOUT-STATUS.
009800     SELECT DIVIDEND-DETAIL-FILE ASSIGN TO "DVOUT"
009900         FILE STATUS IS WS-DVOUT-STATUS.
010000     SELECT FOREIGN-TAX-DETAIL-FILE ASSIGN TO "FTOUT"
010100         FILE STATUS IS WS-FTOUT-STATUS.
010200     SELECT TAX-SUMMARY-DETAIL-FILE ASSIGN TO "TSOUT"
010300         FILE STATUS IS WS-TSOUT-STATUS.
010400 DATA DIVISION.
010500 FILE SECTION.
010600*
010700*--------------------------------------------------------------
010800* PARAMETER CARD - ONE 80-BYTE CARD IMAGE CARRYING THE TAX YEAR
010900* THIS RUN IS TO EXTRACT.
011000*--------------------------------------------------------------
011100 FD  PARM-CARD-FILE.
011200 01  PARM-CARD-RECORD.
011300     05  PARM-TAX-YEAR                  PIC 9(04).
011400     05  FILLER                         PIC X(76).
011500*
011600 FD  CAPITAL-GAIN-DETAIL-FILE.
011700 01  CAPITAL-GAIN-DETAIL-RECORD.
011800     COPY TXO.TIP34.
011900*
012000 FD  DIVIDEND-DETAIL-FILE.
012100 01  DIVIDEND-DETAIL-RECORD.
012200     COPY TXO.TIP34.
012300*
012400 FD  FOREIGN-TAX-DETAIL-FILE.
012500 01  FOREIGN-TAX-DETAIL-RECORD.
012600     COPY TXO.TIP34.
012700*
012800 FD  TAX-SUMMARY-DETAIL-FILE.
012900 01  TAX-SUMMARY-DETAIL-RECORD.
013000     COPY TSM.TIP35.
013100 WORKING-STORAGE SECTION.
013200*
013300*--------------------------------------------------------------
013400* IN-MEMORY SECTION TABLE BUILT BY FCP.TIP36 AND WORK AREAS IT
013500* HANDS BACK TO US ONE PARSED FIELD AT A TIME.
013600*--------------------------------------------------------------
013700 01  LK-STMT-SECTION-TABLE.
013800     COPY SST.TIP32.
013900*
014000 01  WS-ROW-WORK-AREA.
014100     COPY SRD.TIP33.
014200*
014300 01  WS-CODE-TABLES.
014400     COPY CTT.R00860.
014500*
014600*--------------------------------------------------------------
014700* FILE STATUS BYTES.
014800*--------------------------------------------------------------
014900 01  WS-FILE-STATUS-AREA.
015000     05  WS-PARMCARD-STATUS              PIC X(02).
015100         88  WS-PARMCARD-OK                  VALUE '00'.
015200         88  WS-PARMCARD-EOF                  VALUE '10'.
015300     05  WS-CGOUT-STATUS                 PIC X(02).
015400     05  WS-DVOUT-STATUS                 PIC X(02).
015500     05  WS-FTOUT-STATUS                 PIC X(02).
015600     05  WS-TSOUT-STATUS                 PIC X(02).
015700     05  FILLER                          PIC X(01).
015800*
015900*--------------------------------------------------------------
016000* CONTROL SWITCHES.
016100*--------------------------------------------------------------
016200 01  WS-CONTROL-SWITCHES.
016300     05  WS-SECTION-FOUND-SW             PIC X(01).
016400         88  WS-SECTION-WAS-FOUND            VALUE 'Y'.
016500         88  WS-SECTION-NOT-FOUND            VALUE 'N'.
016600     05  WS-SYMBOL-FOUND-SW               PIC X(01).
016700         88  WS-SYMBOL-WAS-FOUND             VALUE 'Y'.
016800         88  WS-SYMBOL-NOT-FOUND             VALUE 'N'.
016900     05  WS-COMMA-FOUND-SW                PIC X(01).
017000         88  WS-COMMA-WAS-FOUND              VALUE 'Y'.
017100         88  WS-COMMA-NOT-FOUND              VALUE 'N'.
017200     05  WS-DATE-EDIT-OK-SW               PIC X(01).
017300         88  WS-DATE-EDIT-OK                 VALUE 'Y'.
017400         88  WS-DATE-EDIT-BAD                VALUE 'N'.
017500     05  WS-CODE-FOUND-SW                 PIC X(01).
017600         88  WS-CODE-WAS-FOUND               VALUE 'Y'.
017700         88  WS-CODE-NOT-FOUND               VALUE 'N'.
017800     05  FILLER                          PIC X(01).
017900*
018000*--------------------------------------------------------------
018100* RUN-CONTROL AREA - TAX YEAR AND RUN DATE.
018200*--------------------------------------------------------------
018300 01  WS-RUN-CONTROL-AREA.
018400     05  WS-REQUESTED-TAX-YEAR            PIC 9(04).
018500     05  WS-TAX-YEAR-ALPHA REDEFINES WS-REQUESTED-TAX-YEAR
018600                                          PIC X(04).
018700     05  WS-RUN-DATE-ACCEPT-AREA.
018800         10  WS-ACCEPT-YY                 PIC 9(02).
018900         10  WS-ACCEPT-MM                 PIC 9(02).
019000         10  WS-ACCEPT-DD                 PIC 9(02).
019100     05  WS-RUN-CC                        PIC 9(02).
019200     05  WS-RUN-DATE-FULL.
019300         10  WS-RUN-DATE-CCYY.
019400             15  WS-RUN-DATE-CC           PIC 9(02).
019500             15  WS-RUN-DATE-YY           PIC 9(02).
019600         10  WS-RUN-DATE-MM               PIC 9(02).
019700         10  WS-RUN-DATE-DD               PIC 9(02).
019800     05  WS-RUN-DATE-FULL-NUM REDEFINES WS-RUN-DATE-FULL
019900                                          PIC 9(08).
020000     05  FILLER                          PIC X(01).
020100*
020200*--------------------------------------------------------------
020300* SECTION-LOOKUP WORK AREA.
020400*--------------------------------------------------------------
020500 01  WS-SECTION-LOOKUP-AREA.
020600     05  WS-TRADES-SECTION-IDX            PIC 9(02) COMP.
020700     05  WS-DIVIDEND-SECTION-IDX          PIC 9(02) COMP.
020800     05  WS-QUELL-SECTION-IDX             PIC 9(02) COMP.
020900     05  WS-LOOKUP-TARGET-KEY             PIC X(40).
021000     05  WS-LOOKUP-RESULT-IDX             PIC 9(02) COMP.
021100     05  FILLER                          PIC X(01).
021200*
021300*--------------------------------------------------------------
021400* DATE-YEAR-EXTRACT WORK AREA - USED TO PULL JUST THE CCYY OUT
021500* OF A PARSED CCYYMMDD AND, VIA THE GROUP REDEFINES, TO ADD ONE
021600* YEAR TO A DATE FOR THE SHORT/LONG-TERM TEST.
021700*--------------------------------------------------------------
021800 01  WS-DATE-YEAR-EXTRACT-AREA.
021900     05  WS-DYE-DATE-NUM                  PIC 9(08).
022000     05  WS-DYE-DATE-GROUP REDEFINES WS-DYE-DATE-NUM.
022100         10  WS-DYE-CCYY                  PIC 9(04).
022200         10  WS-DYE-MM                    PIC 9(02).
022300         10  WS-DYE-DD                    PIC 9(02).
022400     05  WS-PURCHASE-PLUS-1YR             PIC 9(08).
022500     05  FILLER                          PIC X(01).
022600*
022700*--------------------------------------------------------------
022800* GENERIC TRIM-LENGTH WORK AREA - SHARED BY EVERY PARAGRAPH THAT
022900* NEEDS THE LAST NON-SPACE POSITION OF A 90-BYTE SCRATCH FIELD.
023000*--------------------------------------------------------------
023100 01  WS-GENERIC-TRIM-AREA.
023200     05  WS-TRIM-SOURCE                   PIC X(90).
023300     05  WS-TRIM-RESULT-LEN               PIC 9(02) COMP.
023400     05  WS-TRIM-SCAN-IDX                 PIC 9(02) COMP.
023500     05  FILLER                          PIC X(01).
023600*
023700*--------------------------------------------------------------
023800* DECIMAL-SEPARATOR / NUMBER-PARSE WORK AREA.
023900*--------------------------------------------------------------
024000 01  WS-NUMBER-PARSE-AREA.
024100     05  WS-NP-SCAN-IDX                   PIC 9(02) COMP.
024200     05  WS-NP-OUT-IDX                    PIC 9(02) COMP.
024300     05  WS-DECIMAL-SEP-CHAR              PIC X(01).
024400     05  WS-DECIMAL-SEP-POS               PIC 9(02) COMP.
024500     05  WS-TRAILING-LEN                  PIC 9(02) COMP.
024600     05  WS-NP-BUILD-AREA.
024700         10  WS-NP-BUILD-CHAR OCCURS 60 TIMES
024800                                          PIC X(01).
024900     05  WS-NP-BUILD-TEXT REDEFINES WS-NP-BUILD-AREA
025000                                          PIC X(60).
025100     05  WS-NP-BUILD-LEN                  PIC 9(02) COMP.
025200     05  WS-NP-SIGN-SW                    PIC X(01).
025300         88  WS-NP-IS-NEGATIVE                VALUE 'Y'.
025400         88  WS-NP-IS-POSITIVE                VALUE 'N'.
025500     05  FILLER                          PIC X(01).
025600*
025700*--------------------------------------------------------------
025800* DATE-PARSE WORK AREA.
025900*--------------------------------------------------------------
026000 01  WS-DATE-PARSE-AREA.
026100     05  WS-DP-COMMA-SPACE-POS            PIC 9(02) COMP.
026200     05  WS-DP-TRUNC-TEXT                 PIC X(60).
026300     05  WS-DP-CCYY                       PIC 9(04).
026400     05  WS-DP-MM                         PIC 9(02).
026500     05  WS-DP-DD                         PIC 9(02).
026600     05  WS-DP-SCAN-IDX                   PIC 9(02) COMP.
026700     05  FILLER                          PIC X(01).
026800*
026900*--------------------------------------------------------------
027000* TRANSACTION-CODE / ASSET-CATEGORY TRANSLATE WORK AREA.
027100*--------------------------------------------------------------
027200 01  WS-XLATE-WORK-AREA.
027300     05  WS-XLATE-INPUT                   PIC X(60).
027400     05  WS-XLATE-INPUT-LEN               PIC 9(02) COMP.
027500     05  WS-XLATE-SEG-START               PIC 9(02) COMP.
027600     05  WS-XLATE-SEG-END                 PIC 9(02) COMP.
027700     05  WS-XLATE-SEG-LEN                 PIC 9(02) COMP.
027800     05  WS-XLATE-SEGMENT                 PIC X(60).
027900     05  WS-XLATE-LOOKUP-RESULT           PIC X(40).
028000     05  WS-XLATE-RESULT-AREA             PIC X(200).
028100     05  WS-XLATE-RESULT-PTR              PIC 9(03) COMP.
028200     05  WS-XLATE-FIRST-SEG-SW            PIC X(01).
028300         88  WS-XLATE-IS-FIRST-SEG            VALUE 'Y'.
028400         88  WS-XLATE-NOT-FIRST-SEG           VALUE 'N'.
028500     05  WS-ASSET-XLATE-RESULT            PIC X(20).
028600     05  FILLER                          PIC X(01).
028700*
028800*--------------------------------------------------------------
028900* SYMBOL TABLE - ONE ENTRY PER DISTINCT SYMBOL SEEN ON THE
029000* TRADES SECTION, USED TO DRIVE THE FIFO MATCH ONE SYMBOL AT A
029100* TIME.
029200*--------------------------------------------------------------
029300 01  WS-SYMBOL-TABLE-AREA.
029400     05  WS-SYMBOL-COUNT                  PIC 9(03) COMP.
029500     05  WS-SYMBOL-ENTRY OCCURS 300 TIMES
029600                         INDEXED BY WS-SYMBOL-IDX.
029700         10  WS-SYM-NAME                  PIC X(20).
029800     05  WS-SYM-FIND-IDX                  PIC 9(03) COMP.
029900     05  WS-SYM-FOUND-IDX                 PIC 9(03) COMP.
030000     05  FILLER                          PIC X(01).
030100*
030200*--------------------------------------------------------------
030300* PER-SYMBOL ROW-LIST WORK AREA - HOLDS THE STMT-ROW-IDX VALUES
030400* FOR ONE SYMBOL'S TRADES ROWS, IN STATEMENT ORDER, SO THEY CAN
030500* BE SELECTION-SORTED ASCENDING BY TRADE DATE.
030600*--------------------------------------------------------------
030700 01  WS-SORT-WORK-AREA.
030800     05  WS-SORT-ROW-COUNT                PIC 9(04) COMP.
030900     05  WS-SORT-ROW-ENTRY OCCURS 300 TIMES
031000                           INDEXED BY WS-SORT-ROW-IDX.
031100         10  WS-SORT-ROW-STMT-IDX         PIC 9(04) COMP.
031200         10  WS-SORT-ROW-DATE             PIC 9(08).
031300     05  WS-SORT-OUTER-IDX                PIC 9(04) COMP.
031400     05  WS-SORT-INNER-IDX                PIC 9(04) COMP.
031500     05  WS-SORT-MIN-IDX                  PIC 9(04) COMP.
031600     05  WS-SORT-HOLD-STMT-IDX            PIC 9(04) COMP.
031700     05  WS-SORT-HOLD-DATE                PIC 9(08).
031800     05  FILLER                          PIC X(01).
031900*
032000*--------------------------------------------------------------
032100* FIFO MATCH WORK AREA.
032200*--------------------------------------------------------------
032300 01  WS-FIFO-MATCH-AREA.
032400     05  WS-FIFO-HEAD-IDX                 PIC 9(04) COMP.
032500     05  WS-FIFO-ROW-IDX                  PIC 9(04) COMP.
032600     05  WS-FIFO-STMT-ROW-IDX             PIC 9(04) COMP.
032700     05  WS-FIFO-MATCH-QTY                PIC S9(9)V9(4) COMP-3.
032800     05  WS-FIFO-SELL-QTY-REMAIN          PIC S9(9)V9(4) COMP-3.
032900     05  WS-FIFO-BUY-COMM-ABS             PIC S9(9)V9(2) COMP-3.
033000     05  WS-FIFO-SELL-COMM-ABS            PIC S9(9)V9(2) COMP-3.
033100     05  FILLER                          PIC X(01).
033200*
033300*--------------------------------------------------------------
033400* CAPITAL-GAIN EMIT WORK AREA.
033500*--------------------------------------------------------------
033600 01  WS-GAIN-CALC-AREA.
033700     05  WS-GAIN-GROSS                    PIC S9(9)V9(2) COMP-3.
033800     05  WS-GAIN-COMM-TOTAL               PIC S9(9)V9(2) COMP-3.
033900     05  WS-GAIN-COMM-VALID-SW            PIC X(01).
034000     05  WS-SALE-DATE-VALID-SW            PIC X(01).
034100         88  WS-SALE-DATE-IS-VALID             VALUE 'Y'.
034200         88  WS-SALE-DATE-IS-NULL              VALUE 'N'.
034300     05  WS-BUY-XLATE-CODE                PIC X(40).
034400     05  WS-SELL-XLATE-CODE               PIC X(40).
034500     05  WS-BUY-XLATE-LEN                 PIC 9(02) COMP.
034600     05  WS-SELL-XLATE-LEN                PIC 9(02) COMP.
034700     05  WS-DESC-BUILD-PTR                PIC 9(03) COMP.
034800     05  WS-CG-RECORD-COUNT               PIC 9(07) COMP.
034900     05  FILLER                          PIC X(01).
035000*
035100*--------------------------------------------------------------
035200* DIVIDEND-BUILD WORK AREA.
035300*--------------------------------------------------------------
035400 01  WS-DIVIDEND-BUILD-AREA.
035500     05  WS-DVD-SYM-END-POS               PIC 9(02) COMP.
035600     05  WS-DVD-DESC-START-POS            PIC 9(02) COMP.
035700     05  WS-DVD-DESC-LEN                  PIC 9(02) COMP.
035800     05  WS-DV-RECORD-COUNT               PIC 9(07) COMP.
035900     05  WS-DVD-GROSS-VALID-SW            PIC X(01).
036000         88  WS-DVD-GROSS-IS-VALID             VALUE 'Y'.
036100         88  WS-DVD-GROSS-IS-NULL              VALUE 'N'.
036200     05  FILLER                          PIC X(01).
036300*
036400*--------------------------------------------------------------
036500* FOREIGN-TAX-BUILD WORK AREA.
036600*--------------------------------------------------------------
036700 01  WS-FOREIGN-TAX-BUILD-AREA.
036800     05  WS-FT-RECORD-COUNT               PIC 9(07) COMP.
036900     05  FILLER                          PIC X(01).
037000*
037100*--------------------------------------------------------------
037200* SUMMARY ACCUMULATOR AREA - KEPT SEPARATE FROM TSD-TOTAL-* SO
037300* THE FINAL MOVE SPACES IN 8000-BUILD-TAX-SUMMARY CANNOT WIPE
037400* THE RUNNING TOTALS (CR-4402).
037500*--------------------------------------------------------------
037600 01  WS-SUMMARY-ACCUM-AREA.
037700     05  WS-ACCUM-CAP-GAINS               PIC S9(9)V9(02) COMP-3.
037800     05  WS-ACCUM-CAP-LOSSES              PIC S9(9)V9(02) COMP-3.
037900     05  WS-ACCUM-DIVIDENDS               PIC S9(9)V9(02) COMP-3.
038000     05  WS-ACCUM-WHTAX                   PIC S9(9)V9(02) COMP-3.
038100     05  WS-ACCUM-FOREIGN-TAX             PIC S9(9)V9(02) COMP-3.
038200     05  WS-ACCUM-COMMISSIONS             PIC S9(9)V9(02) COMP-3.
038300     05  WS-ACCUM-TRANS-COUNT             PIC 9(05) COMP.
038400     05  FILLER                          PIC X(01).
038500*
038600*--------------------------------------------------------------
038700* MISCELLANEOUS INDICES / COUNTERS.
038800*--------------------------------------------------------------
038900 01  WS-MISC-WORK-AREA.
039000     05  WS-ROW-IDX                       PIC 9(04) COMP.
039100     05  WS-COL-IDX                       PIC 9(02) COMP.
039200     05  WS-CHAR-IDX                      PIC 9(02) COMP.
039300     05  WS-TABLE-IDX                     PIC 9(02) COMP.
039400     05  FILLER                          PIC X(01).
039500 PROCEDURE DIVISION.
039600*
039700*================================================================
039800* 0000 - MAIN LINE
039900*================================================================
040000 0000-MAIN-CONTROL.
040100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
040200     PERFORM 1020-ACCEPT-RUN-PARAMETERS THRU 1020-EXIT.
040300     CALL 'FLEXIBLE-CSV-PARSER' USING LK-STMT-SECTION-TABLE.
040400     PERFORM 2000-LOCATE-SECTIONS THRU 2000-EXIT.
040500     PERFORM 5000-BUILD-SYMBOL-TABLE THRU 5000-EXIT.
040600     PERFORM 5300-SORT-ALL-SYMBOLS THRU 5300-EXIT.
040700     PERFORM 5500-MATCH-ALL-SYMBOLS THRU 5500-EXIT.
040800     PERFORM 6000-EXTRACT-DIVIDENDS THRU 6000-EXIT.
040900     PERFORM 7000-EXTRACT-FOREIGN-TAX THRU 7000-EXIT.
041000     PERFORM 8000-BUILD-TAX-SUMMARY THRU 8000-EXIT.
041100     PERFORM 9900-TERMINATE THRU 9900-EXIT.
041200     STOP RUN.
041300*
041400*----------------------------------------------------------------
041500* 1000 - INITIALIZATION
041600*----------------------------------------------------------------
041700 1000-INITIALIZE.
041800     MOVE ZERO TO WS-SYMBOL-COUNT.
041900     MOVE ZERO TO WS-SORT-ROW-COUNT.
042000     MOVE ZERO TO WS-CG-RECORD-COUNT.
042100     MOVE ZERO TO WS-DV-RECORD-COUNT.
042200     MOVE ZERO TO WS-FT-RECORD-COUNT.
042300     MOVE ZERO TO WS-ACCUM-CAP-GAINS.
042400     MOVE ZERO TO WS-ACCUM-CAP-LOSSES.
042500     MOVE ZERO TO WS-ACCUM-DIVIDENDS.
042600     MOVE ZERO TO WS-ACCUM-WHTAX.
042700     MOVE ZERO TO WS-ACCUM-FOREIGN-TAX.
042800     MOVE ZERO TO WS-ACCUM-COMMISSIONS.
042900     MOVE ZERO TO WS-ACCUM-TRANS-COUNT.
043000     MOVE 99 TO WS-TRADES-SECTION-IDX.
043100     MOVE 99 TO WS-DIVIDEND-SECTION-IDX.
043200     MOVE 99 TO WS-QUELL-SECTION-IDX.
043300     ACCEPT WS-RUN-DATE-ACCEPT-AREA FROM DATE.
043400     IF WS-ACCEPT-YY < 50
043500         MOVE 20 TO WS-RUN-CC
043600     ELSE
043700         MOVE 19 TO WS-RUN-CC
043800     END-IF.
043900     MOVE WS-RUN-CC TO WS-RUN-DATE-CC.
044000     MOVE WS-ACCEPT-YY TO WS-RUN-DATE-YY.
044100     MOVE WS-ACCEPT-MM TO WS-RUN-DATE-MM.
044200     MOVE WS-ACCEPT-DD TO WS-RUN-DATE-DD.
044300     OPEN OUTPUT CAPITAL-GAIN-DETAIL-FILE
044400                 DIVIDEND-DETAIL-FILE
044500                 FOREIGN-TAX-DETAIL-FILE
044600                 TAX-SUMMARY-DETAIL-FILE.
044700 1000-EXIT.
044800     EXIT.
044900*
045000*----------------------------------------------------------------
045100* 1020 - READ THE ONE PARAMETER CARD FOR THE REQUESTED TAX YEAR
045200*----------------------------------------------------------------
045300 1020-ACCEPT-RUN-PARAMETERS.
045400     OPEN INPUT PARM-CARD-FILE.
045500     READ PARM-CARD-FILE
045600         AT END
045700             MOVE ZERO TO WS-REQUESTED-TAX-YEAR
045800     END-READ.
045900     IF WS-PARMCARD-OK
046000         MOVE PARM-TAX-YEAR TO WS-REQUESTED-TAX-YEAR
046100     END-IF.
046200     CLOSE PARM-CARD-FILE.
046300 1020-EXIT.
046400     EXIT.
046500*
046600*----------------------------------------------------------------
046700* 2000 - LOCATE THE TRADES / DIVIDENDEN / QUELLENSTEUER SECTIONS
046800* BY NORMALIZED NAME. TRIES SEVERAL SPELLINGS PER FS-1102 SINCE
046900* THE STATEMENT LANGUAGE VARIES BY BROKER. THE TARGET-KEY LITERALS
047000* BELOW MUST BE IN THE SAME LOWERCASE / UNDERSCORE FORM THAT
047100* FCP.TIP36'S 4000-NORMALIZE-SECTION-NAME PRODUCES (LOWERCASE, RUNS
047200* OF SPACE COLLAPSED TO A SINGLE UNDERSCORE) OR THE 2040 COMPARE
047300* NEVER MATCHES (PR00355).
047400*----------------------------------------------------------------
047500 2000-LOCATE-SECTIONS.
047600     MOVE 'trades' TO WS-LOOKUP-TARGET-KEY.
047700     PERFORM 2020-FIND-SECTION-BY-KEY THRU 2020-EXIT.
047800     IF WS-SECTION-WAS-FOUND
047900         MOVE WS-LOOKUP-RESULT-IDX TO WS-TRADES-SECTION-IDX
048000     ELSE
048100         MOVE 'transaktionen' TO WS-LOOKUP-TARGET-KEY
048200         PERFORM 2020-FIND-SECTION-BY-KEY THRU 2020-EXIT
048300         IF WS-SECTION-WAS-FOUND
048400             MOVE WS-LOOKUP-RESULT-IDX TO WS-TRADES-SECTION-IDX
048500         ELSE
048600             MOVE 'transactions' TO WS-LOOKUP-TARGET-KEY
048700             PERFORM 2020-FIND-SECTION-BY-KEY THRU 2020-EXIT
048800             IF WS-SECTION-WAS-FOUND
048900                 MOVE WS-LOOKUP-RESULT-IDX TO WS-TRADES-SECTION-IDX
049000             END-IF
049100         END-IF
049200     END-IF.
049300     MOVE 'dividenden' TO WS-LOOKUP-TARGET-KEY.
049400     PERFORM 2020-FIND-SECTION-BY-KEY THRU 2020-EXIT.
049500     IF WS-SECTION-WAS-FOUND
049600         MOVE WS-LOOKUP-RESULT-IDX TO WS-DIVIDEND-SECTION-IDX
049700     ELSE
049800         MOVE 'dividends' TO WS-LOOKUP-TARGET-KEY
049900         PERFORM 2020-FIND-SECTION-BY-KEY THRU 2020-EXIT
050000         IF WS-SECTION-WAS-FOUND
050100             MOVE WS-LOOKUP-RESULT-IDX TO WS-DIVIDEND-SECTION-IDX
050200         END-IF
050300     END-IF.
050400     MOVE 'quellensteuer' TO WS-LOOKUP-TARGET-KEY.
050500     PERFORM 2020-FIND-SECTION-BY-KEY THRU 2020-EXIT.
050600     IF WS-SECTION-WAS-FOUND
050700         MOVE WS-LOOKUP-RESULT-IDX TO WS-QUELL-SECTION-IDX
050800     ELSE
050900         MOVE 'withholding_tax' TO WS-LOOKUP-TARGET-KEY
051000         PERFORM 2020-FIND-SECTION-BY-KEY THRU 2020-EXIT
051100         IF WS-SECTION-WAS-FOUND
051200             MOVE WS-LOOKUP-RESULT-IDX TO WS-QUELL-SECTION-IDX
051300         END-IF
051400     END-IF.
051500 2000-EXIT.
051600     EXIT.
051700*
051800 2020-FIND-SECTION-BY-KEY.
051900     SET WS-SECTION-NOT-FOUND TO TRUE.
052000     MOVE ZERO TO WS-LOOKUP-RESULT-IDX.
052100     MOVE 1 TO WS-TABLE-IDX.
052200     PERFORM 2040-TEST-ONE-SECTION
052300         VARYING WS-TABLE-IDX FROM 1 BY 1
052400             UNTIL WS-TABLE-IDX > STMT-SECTION-COUNT.
052500 2020-EXIT.
052600     EXIT.
052700*
052800 2040-TEST-ONE-SECTION.
052900     SET STMT-SECTION-IDX TO WS-TABLE-IDX.
053000     IF STMT-SECTION-NORM-KEY (STMT-SECTION-IDX)
053100                             = WS-LOOKUP-TARGET-KEY
053200         SET WS-SECTION-WAS-FOUND TO TRUE
053300         MOVE WS-TABLE-IDX TO WS-LOOKUP-RESULT-IDX
053400         MOVE STMT-SECTION-COUNT TO WS-TABLE-IDX
053500     END-IF.
053600*
053700*================================================================
053800* 5000 - BUILD THE PER-SYMBOL WORK TABLE FROM THE TRADES SECTION
053900* (ORDER RECORDS ONLY, PER FS-1102).
054000*================================================================
054100 5000-BUILD-SYMBOL-TABLE.
054200     IF WS-TRADES-SECTION-IDX = 99
054300         GO TO 5000-EXIT
054400     END-IF.
054500     SET STMT-SECTION-IDX TO WS-TRADES-SECTION-IDX.
054600     MOVE 1 TO WS-ROW-IDX.
054700     PERFORM 5100-TEST-ONE-TRADES-ROW
054800         VARYING WS-ROW-IDX FROM 1 BY 1
054900             UNTIL WS-ROW-IDX >
055000                 STMT-SECTION-ROW-COUNT (STMT-SECTION-IDX).
055100 5000-EXIT.
055200     EXIT.
055300*
055400 5100-TEST-ONE-TRADES-ROW.
055500     SET STMT-ROW-IDX TO WS-ROW-IDX.
055600     IF NOT (STMT-ROW-DATA (STMT-SECTION-IDX, STMT-ROW-IDX)
055700          OR STMT-ROW-TOTAL (STMT-SECTION-IDX, STMT-ROW-IDX)
055800          OR STMT-ROW-SUBTOTAL (STMT-SECTION-IDX, STMT-ROW-IDX))
055900         GO TO 5100-EXIT
056000     END-IF.
056100     IF STV-DISCRIMINATOR (STMT-SECTION-IDX, STMT-ROW-IDX)
056200                         NOT = 'Order'
056300         GO TO 5100-EXIT
056400     END-IF.
056500     PERFORM 5120-FIND-OR-ADD-SYMBOL THRU 5120-EXIT.
056600 5100-EXIT.
056700     EXIT.
056800*
056900 5120-FIND-OR-ADD-SYMBOL.
057000     SET WS-SYMBOL-NOT-FOUND TO TRUE.
057100     MOVE ZERO TO WS-SYM-FOUND-IDX.
057200     MOVE 1 TO WS-SYM-FIND-IDX.
057300     PERFORM 5122-SEARCH-ONE-SYMBOL
057400         VARYING WS-SYM-FIND-IDX FROM 1 BY 1
057500             UNTIL WS-SYM-FIND-IDX > WS-SYMBOL-COUNT.
057600     IF WS-SYMBOL-NOT-FOUND
057700         ADD 1 TO WS-SYMBOL-COUNT
057800         SET WS-SYMBOL-IDX TO WS-SYMBOL-COUNT
057900         MOVE STV-SYMBOL (STMT-SECTION-IDX, STMT-ROW-IDX)
058000             TO WS-SYM-NAME (WS-SYMBOL-IDX)
058100     END-IF.
058200 5120-EXIT.
058300     EXIT.
058400*
058500 5122-SEARCH-ONE-SYMBOL.
058600     SET WS-SYMBOL-IDX TO WS-SYM-FIND-IDX.
058700     IF WS-SYM-NAME (WS-SYMBOL-IDX)
058800             = STV-SYMBOL (STMT-SECTION-IDX, STMT-ROW-IDX)
058900         SET WS-SYMBOL-WAS-FOUND TO TRUE
059000         MOVE WS-SYM-FIND-IDX TO WS-SYM-FOUND-IDX
059100         MOVE WS-SYMBOL-COUNT TO WS-SYM-FIND-IDX
059200     END-IF.
059300*
059400*================================================================
059500* 5300 - SORT EACH SYMBOL'S ORDER ROWS ASCENDING BY TRADE DATE.
059600* CALLED ONCE PER SYMBOL FROM 5500 JUST BEFORE THAT SYMBOL'S
059700* FIFO MATCH RUNS - THE SORT WORK TABLE IS REBUILT EACH TIME.
059800*================================================================
059900 5300-SORT-ALL-SYMBOLS.
060000     CONTINUE.
060100 5300-EXIT.
060200     EXIT.
060300*
060400 5320-BUILD-SORT-LIST-FOR-SYMBOL.
060500     MOVE ZERO TO WS-SORT-ROW-COUNT.
060600     IF WS-TRADES-SECTION-IDX = 99
060700         GO TO 5320-EXIT
060800     END-IF.
060900     SET STMT-SECTION-IDX TO WS-TRADES-SECTION-IDX.
061000     MOVE 1 TO WS-ROW-IDX.
061100     PERFORM 5322-TEST-ONE-ROW-FOR-SORT
061200         VARYING WS-ROW-IDX FROM 1 BY 1
061300             UNTIL WS-ROW-IDX >
061400                 STMT-SECTION-ROW-COUNT (STMT-SECTION-IDX).
061500 5320-EXIT.
061600     EXIT.
061700*
061800 5322-TEST-ONE-ROW-FOR-SORT.
061900     SET STMT-ROW-IDX TO WS-ROW-IDX.
062000     IF NOT (STMT-ROW-DATA (STMT-SECTION-IDX, STMT-ROW-IDX)
062100          OR STMT-ROW-TOTAL (STMT-SECTION-IDX, STMT-ROW-IDX)
062200          OR STMT-ROW-SUBTOTAL (STMT-SECTION-IDX, STMT-ROW-IDX))
062300         GO TO 5322-EXIT
062400     END-IF.
062500     IF STV-DISCRIMINATOR (STMT-SECTION-IDX, STMT-ROW-IDX)
062600                         NOT = 'Order'
062700         GO TO 5322-EXIT
062800     END-IF.
062900     IF STV-SYMBOL (STMT-SECTION-IDX, STMT-ROW-IDX)
063000                  NOT = WS-SYM-NAME (WS-SYMBOL-IDX)
063100         GO TO 5322-EXIT
063200     END-IF.
063300     MOVE STV-TRADE-DTTM (STMT-SECTION-IDX, STMT-ROW-IDX)
063400         TO WS-XLATE-INPUT.
063500     PERFORM 9600-PARSE-STATEMENT-DATE THRU 9600-EXIT.
063600     ADD 1 TO WS-SORT-ROW-COUNT.
063700     SET WS-SORT-ROW-IDX TO WS-SORT-ROW-COUNT.
063800     MOVE WS-ROW-IDX TO WS-SORT-ROW-STMT-IDX (WS-SORT-ROW-IDX).
063900     MOVE WS-DP-CCYY TO WS-SORT-ROW-DATE (WS-SORT-ROW-IDX)
064000                                    (1:4).
064100     MOVE WS-DP-MM   TO WS-SORT-ROW-DATE (WS-SORT-ROW-IDX)
064200                                    (5:2).
064300     MOVE WS-DP-DD   TO WS-SORT-ROW-DATE (WS-SORT-ROW-IDX)
064400                                    (7:2).
064500 5322-EXIT.
064600     EXIT.
064700*
064800 5340-SELECTION-SORT-BY-DATE.
064900     IF WS-SORT-ROW-COUNT < 2
065000         GO TO 5340-EXIT
065100     END-IF.
065200     MOVE 1 TO WS-SORT-OUTER-IDX.
065300     PERFORM 5360-SORT-ONE-PASS
065400         VARYING WS-SORT-OUTER-IDX FROM 1 BY 1
065500             UNTIL WS-SORT-OUTER-IDX >= WS-SORT-ROW-COUNT.
065600 5340-EXIT.
065700     EXIT.
065800*
065900 5360-SORT-ONE-PASS.
066000     MOVE WS-SORT-OUTER-IDX TO WS-SORT-MIN-IDX.
066100     MOVE WS-SORT-OUTER-IDX TO WS-SORT-INNER-IDX.
066200     ADD 1 TO WS-SORT-INNER-IDX.
066300     PERFORM 5380-FIND-MIN-DATE
066400         VARYING WS-SORT-INNER-IDX FROM WS-SORT-INNER-IDX BY 1
066500             UNTIL WS-SORT-INNER-IDX > WS-SORT-ROW-COUNT.
066600     IF WS-SORT-MIN-IDX NOT = WS-SORT-OUTER-IDX
066700         SET WS-SORT-ROW-IDX TO WS-SORT-OUTER-IDX
066800         MOVE WS-SORT-ROW-STMT-IDX (WS-SORT-ROW-IDX)
066900             TO WS-SORT-HOLD-STMT-IDX
067000         MOVE WS-SORT-ROW-DATE (WS-SORT-ROW-IDX)
067100             TO WS-SORT-HOLD-DATE
067200         SET WS-SORT-ROW-IDX TO WS-SORT-MIN-IDX
067300         MOVE WS-SORT-ROW-STMT-IDX (WS-SORT-ROW-IDX)
067400             TO WS-SORT-ROW-STMT-IDX (WS-SORT-OUTER-IDX)
067500         MOVE WS-SORT-ROW-DATE (WS-SORT-ROW-IDX)
067600             TO WS-SORT-ROW-DATE (WS-SORT-OUTER-IDX)
067700         SET WS-SORT-ROW-IDX TO WS-SORT-MIN-IDX
067800         MOVE WS-SORT-HOLD-STMT-IDX
067900             TO WS-SORT-ROW-STMT-IDX (WS-SORT-ROW-IDX)
068000         MOVE WS-SORT-HOLD-DATE
068100             TO WS-SORT-ROW-DATE (WS-SORT-ROW-IDX)
068200     END-IF.
068300*
068400 5380-FIND-MIN-DATE.
068500     IF WS-SORT-ROW-DATE (WS-SORT-INNER-IDX)
068600             < WS-SORT-ROW-DATE (WS-SORT-MIN-IDX)
068700         MOVE WS-SORT-INNER-IDX TO WS-SORT-MIN-IDX
068800     END-IF.
068900*
069000*================================================================
069100* 5500 - RUN THE FIFO MATCH ONE SYMBOL AT A TIME. EACH SYMBOL
069200* REUSES STMT-SECTION-FIFO-AREA (VIA SST.TIP32'S REDEFINES OF
069300* STMT-SECTION-PARSE-AREA) TO HOLD ITS OPEN LOTS - SAFE BECAUSE
069400* THE SYMBOL TABLE WAS EXTRACTED IN FULL BEFORE THIS PARAGRAPH
069500* EVER RUNS (CR-4402).
069600*================================================================
069700 5500-MATCH-ALL-SYMBOLS.
069800     IF WS-SYMBOL-COUNT = 0
069900         GO TO 5500-EXIT
070000     END-IF.
070100     MOVE 1 TO WS-TABLE-IDX.
070200     PERFORM 5520-MATCH-ONE-SYMBOL
070300         VARYING WS-TABLE-IDX FROM 1 BY 1
070400             UNTIL WS-TABLE-IDX > WS-SYMBOL-COUNT.
070500 5500-EXIT.
070600     EXIT.
070700*
070800 5520-MATCH-ONE-SYMBOL.
070900     SET WS-SYMBOL-IDX TO WS-TABLE-IDX.
071000     PERFORM 5320-BUILD-SORT-LIST-FOR-SYMBOL THRU 5320-EXIT.
071100     PERFORM 5340-SELECTION-SORT-BY-DATE THRU 5340-EXIT.
071200     MOVE 1 TO WS-FIFO-HEAD-IDX.
071300     SET STMT-SECTION-IDX TO WS-TRADES-SECTION-IDX.
071400     MOVE ZERO TO FIFO-OPEN-LOT-COUNT (STMT-SECTION-IDX).
071500     MOVE 1 TO WS-SORT-ROW-IDX.
071600     PERFORM 5560-PROCESS-ONE-SORTED-ROW
071700         VARYING WS-SORT-ROW-IDX FROM 1 BY 1
071800             UNTIL WS-SORT-ROW-IDX > WS-SORT-ROW-COUNT.
071900*
072000 5560-PROCESS-ONE-SORTED-ROW.
072100     SET WS-FIFO-STMT-ROW-IDX TO WS-SORT-ROW-IDX.
072200     MOVE WS-SORT-ROW-STMT-IDX (WS-FIFO-STMT-ROW-IDX)
072300         TO WS-ROW-IDX.
072400     SET STMT-ROW-IDX TO WS-ROW-IDX.
072500     MOVE STV-QUANTITY (STMT-SECTION-IDX, STMT-ROW-IDX)
072600         TO WS-XLATE-INPUT.
072700     PERFORM 9500-PARSE-STATEMENT-NUMBER THRU 9500-EXIT.
072800     IF SRW-AMOUNT-IS-NULL
072900         GO TO 5560-EXIT
073000     END-IF.
073100     IF SRW-PARSED-AMOUNT > 0
073200         PERFORM 5600-ENQUEUE-OPEN-LOT THRU 5600-EXIT
073300     ELSE
073400         MOVE SRW-PARSED-AMOUNT TO WS-FIFO-SELL-QTY-REMAIN
073500         MULTIPLY WS-FIFO-SELL-QTY-REMAIN BY -1
073600             GIVING WS-FIFO-SELL-QTY-REMAIN
073700         PERFORM 5580-MATCH-SELL-ROW THRU 5580-EXIT
073800     END-IF.
073900 5560-EXIT.
074000     EXIT.
074100*
074200 5600-ENQUEUE-OPEN-LOT.
074300     ADD 1 TO FIFO-OPEN-LOT-COUNT (STMT-SECTION-IDX).
074400     SET FIFO-LOT-IDX TO FIFO-OPEN-LOT-COUNT (STMT-SECTION-IDX).
074500     MOVE STV-TRADE-DTTM (STMT-SECTION-IDX, STMT-ROW-IDX)
074600         TO WS-XLATE-INPUT.
074700     PERFORM 9600-PARSE-STATEMENT-DATE THRU 9600-EXIT.
074800     MOVE WS-DP-CCYY TO FIFO-LOT-TRADE-DTE
074900         (STMT-SECTION-IDX, FIFO-LOT-IDX) (1:4).
075000     MOVE WS-DP-MM   TO FIFO-LOT-TRADE-DTE
075100         (STMT-SECTION-IDX, FIFO-LOT-IDX) (5:2).
075200     MOVE WS-DP-DD   TO FIFO-LOT-TRADE-DTE
075300         (STMT-SECTION-IDX, FIFO-LOT-IDX) (7:2).
075400     MOVE WS-DATE-EDIT-OK-SW TO FIFO-LOT-DATE-VALID
075500         (STMT-SECTION-IDX, FIFO-LOT-IDX).
075600     MOVE SRW-PARSED-AMOUNT TO
075700         FIFO-LOT-QTY (STMT-SECTION-IDX, FIFO-LOT-IDX).
075800     MOVE STV-PRICE (STMT-SECTION-IDX, STMT-ROW-IDX)
075900         TO WS-XLATE-INPUT.
076000     PERFORM 9500-PARSE-STATEMENT-NUMBER THRU 9500-EXIT.
076100     MOVE SRW-PARSED-AMOUNT TO
076200         FIFO-LOT-PRICE (STMT-SECTION-IDX, FIFO-LOT-IDX).
076300     MOVE STV-COMMISSION (STMT-SECTION-IDX, STMT-ROW-IDX)
076400         TO WS-XLATE-INPUT.
076500     PERFORM 9500-PARSE-STATEMENT-NUMBER THRU 9500-EXIT.
076600     MOVE SRW-PARSED-AMOUNT TO
076700         FIFO-LOT-COMMISSION (STMT-SECTION-IDX, FIFO-LOT-IDX).
076800     MOVE SRW-PARSED-AMOUNT-VALID-SW TO
076900         FIFO-LOT-COMM-VALID (STMT-SECTION-IDX, FIFO-LOT-IDX).
077000     MOVE STV-CURRENCY (STMT-SECTION-IDX, STMT-ROW-IDX)
077100         TO FIFO-LOT-CURRENCY (STMT-SECTION-IDX, FIFO-LOT-IDX).
077200     MOVE STV-DESCRIPTION (STMT-SECTION-IDX, STMT-ROW-IDX)
077300         TO FIFO-LOT-DESCRIPTION (STMT-SECTION-IDX, FIFO-LOT-IDX).
077400     MOVE STV-ASSET-CAT (STMT-SECTION-IDX, STMT-ROW-IDX)
077500         TO FIFO-LOT-ASSET-CAT (STMT-SECTION-IDX, FIFO-LOT-IDX).
077600     MOVE STV-TRANS-CODE (STMT-SECTION-IDX, STMT-ROW-IDX)
077700         TO FIFO-LOT-TRANS-CODE (STMT-SECTION-IDX, FIFO-LOT-IDX).
077800 5600-EXIT.
077900     EXIT.
078000*
078100 5580-MATCH-SELL-ROW.
078200     PERFORM 5620-MATCH-ONE-LOT
078300         UNTIL WS-FIFO-SELL-QTY-REMAIN = ZERO
078400            OR WS-FIFO-HEAD-IDX >
078500                    FIFO-OPEN-LOT-COUNT (STMT-SECTION-IDX).
078600 5580-EXIT.
078700     EXIT.
078800*
078900 5620-MATCH-ONE-LOT.
079000     SET FIFO-LOT-IDX TO WS-FIFO-HEAD-IDX.
079100     IF FIFO-LOT-QTY (STMT-SECTION-IDX, FIFO-LOT-IDX)
079200             <= WS-FIFO-SELL-QTY-REMAIN
079300         MOVE FIFO-LOT-QTY (STMT-SECTION-IDX, FIFO-LOT-IDX)
079400             TO WS-FIFO-MATCH-QTY
079500         SUBTRACT WS-FIFO-MATCH-QTY FROM WS-FIFO-SELL-QTY-REMAIN
079600         ADD 1 TO WS-FIFO-HEAD-IDX
079700     ELSE
079800         MOVE WS-FIFO-SELL-QTY-REMAIN TO WS-FIFO-MATCH-QTY
079900         SUBTRACT WS-FIFO-MATCH-QTY FROM
080000             FIFO-LOT-QTY (STMT-SECTION-IDX, FIFO-LOT-IDX)
080100         MOVE ZERO TO WS-FIFO-SELL-QTY-REMAIN
080200     END-IF.
080300     PERFORM 5700-EMIT-CAPITAL-GAIN THRU 5700-EXIT.
080400*
080500*----------------------------------------------------------------
080600* 5700 - EMIT ONE CAPITAL-GAIN-DETAIL RECORD FOR ONE MATCHED LOT.
080700*----------------------------------------------------------------
080800 5700-EMIT-CAPITAL-GAIN.
080900     MOVE SPACES TO CAPITAL-GAIN-DETAIL-RECORD.
081000     SET CGD-DETAIL-RECORD TO TRUE.
081100     MOVE STV-SYMBOL (STMT-SECTION-IDX, STMT-ROW-IDX)
081200         TO CGD-SYMBOL.
081300     MOVE FIFO-LOT-ASSET-CAT (STMT-SECTION-IDX, FIFO-LOT-IDX)
081400         TO WS-XLATE-INPUT.
081500     PERFORM 4300-TRANSLATE-ASSET-CAT THRU 4300-EXIT.
081600     MOVE WS-ASSET-XLATE-RESULT TO CGD-ASSET-CATEGORY.
081700     MOVE FIFO-LOT-DESCRIPTION (STMT-SECTION-IDX, FIFO-LOT-IDX)
081800         TO CGD-DESCRIPTION.
081900     MOVE FIFO-LOT-TRADE-DTE (STMT-SECTION-IDX, FIFO-LOT-IDX)
082000         TO CGD-PURCHASE-DATE.
082100     MOVE STV-TRADE-DTTM (STMT-SECTION-IDX, STMT-ROW-IDX)
082200         TO WS-XLATE-INPUT.
082300     PERFORM 9600-PARSE-STATEMENT-DATE THRU 9600-EXIT.
082400     MOVE WS-DATE-EDIT-OK-SW TO WS-SALE-DATE-VALID-SW.
082500     MOVE WS-DP-CCYY TO CGD-SALE-DATE (1:4).
082600     MOVE WS-DP-MM   TO CGD-SALE-DATE (5:2).
082700     MOVE WS-DP-DD   TO CGD-SALE-DATE (7:2).
082800     MOVE FIFO-LOT-PRICE (STMT-SECTION-IDX, FIFO-LOT-IDX)
082900         TO CGD-PURCHASE-PRICE.
083000     MOVE STV-PRICE (STMT-SECTION-IDX, STMT-ROW-IDX)
083100         TO WS-XLATE-INPUT.
083200     PERFORM 9500-PARSE-STATEMENT-NUMBER THRU 9500-EXIT.
083300     MOVE SRW-PARSED-AMOUNT TO CGD-SALE-PRICE.
083400     MOVE WS-FIFO-MATCH-QTY TO CGD-QUANTITY.
083500     MOVE FIFO-LOT-CURRENCY (STMT-SECTION-IDX, FIFO-LOT-IDX)
083600         TO CGD-CURRENCY.
083700     PERFORM 5720-CALC-COMMISSION THRU 5720-EXIT.
083800     MOVE WS-GAIN-COMM-TOTAL TO CGD-COMMISSION.
083900     MOVE WS-GAIN-COMM-VALID-SW TO CGD-COMMISSION-VALID-SW.
084000     PERFORM 5740-CALC-REALIZED-GAIN THRU 5740-EXIT.
084100     MOVE WS-GAIN-GROSS TO CGD-REALIZED-GAIN.
084200     PERFORM 5750-CLASSIFY-SHORT-LONG-TERM THRU 5750-EXIT.
084300     PERFORM 5760-BUILD-TRANSACTION-DESC THRU 5760-EXIT.
084400     ADD 1 TO WS-CG-RECORD-COUNT.
084500     ADD 1 TO WS-ACCUM-TRANS-COUNT.
084600     IF CGD-REALIZED-GAIN > 0
084700         ADD CGD-REALIZED-GAIN TO WS-ACCUM-CAP-GAINS
084800     ELSE
084900         COMPUTE WS-ACCUM-CAP-LOSSES =
085000             WS-ACCUM-CAP-LOSSES - CGD-REALIZED-GAIN
085100     END-IF.
085200     IF CGD-COMMISSION-VALID-SW = 'Y'
085300         ADD CGD-COMMISSION TO WS-ACCUM-COMMISSIONS
085400     END-IF.
085500     WRITE CAPITAL-GAIN-DETAIL-RECORD.
085600 5700-EXIT.
085700     EXIT.
085800*
085900 5720-CALC-COMMISSION.
086000     MOVE STV-COMMISSION (STMT-SECTION-IDX, STMT-ROW-IDX)
086100         TO WS-XLATE-INPUT.
086200     PERFORM 9500-PARSE-STATEMENT-NUMBER THRU 9500-EXIT.
086300     MOVE SRW-PARSED-AMOUNT TO WS-FIFO-SELL-COMM-ABS.
086400     MOVE SRW-PARSED-AMOUNT-VALID-SW TO WS-GAIN-COMM-VALID-SW.
086500     IF WS-FIFO-SELL-COMM-ABS < 0
086600         MULTIPLY WS-FIFO-SELL-COMM-ABS BY -1
086700             GIVING WS-FIFO-SELL-COMM-ABS
086800     END-IF.
086900     MOVE FIFO-LOT-COMMISSION (STMT-SECTION-IDX, FIFO-LOT-IDX)
087000         TO WS-FIFO-BUY-COMM-ABS.
087100     IF FIFO-LOT-COMM-VALID (STMT-SECTION-IDX, FIFO-LOT-IDX)
087200                           NOT = 'Y'
087300         MOVE 'N' TO WS-GAIN-COMM-VALID-SW
087400     END-IF.
087500     IF WS-FIFO-BUY-COMM-ABS < 0
087600         MULTIPLY WS-FIFO-BUY-COMM-ABS BY -1
087700             GIVING WS-FIFO-BUY-COMM-ABS
087800     END-IF.
087900     IF WS-GAIN-COMM-VALID-SW = 'Y'
088000         ADD WS-FIFO-BUY-COMM-ABS WS-FIFO-SELL-COMM-ABS
088100             GIVING WS-GAIN-COMM-TOTAL
088200     ELSE
088300         MOVE ZERO TO WS-GAIN-COMM-TOTAL
088400     END-IF.
088500 5720-EXIT.
088600     EXIT.
088700*
088800 5740-CALC-REALIZED-GAIN.
088900     COMPUTE WS-GAIN-GROSS ROUNDED =
089000         (CGD-SALE-PRICE - CGD-PURCHASE-PRICE) * CGD-QUANTITY.
089100     IF WS-GAIN-COMM-VALID-SW = 'Y'
089200         SUBTRACT WS-GAIN-COMM-TOTAL FROM WS-GAIN-GROSS
089300     END-IF.
089400 5740-EXIT.
089500     EXIT.
089600*
089700 5750-CLASSIFY-SHORT-LONG-TERM.
089800     MOVE SPACE TO CGD-SHORT-TERM-FLAG.
089900     IF FIFO-LOT-DATE-VALID (STMT-SECTION-IDX, FIFO-LOT-IDX) NOT = 'Y'
090000         OR WS-SALE-DATE-IS-NULL
090100         GO TO 5750-EXIT
090200     END-IF.
090300     MOVE CGD-PURCHASE-DATE TO WS-DYE-DATE-NUM.
090400     ADD 1 TO WS-DYE-CCYY.
090500     MOVE WS-DYE-DATE-NUM TO WS-PURCHASE-PLUS-1YR.
090600     IF CGD-SALE-DATE < WS-PURCHASE-PLUS-1YR
090700         MOVE 'Y' TO CGD-SHORT-TERM-FLAG
090800     ELSE
090900         MOVE 'N' TO CGD-SHORT-TERM-FLAG
091000     END-IF.
091100 5750-EXIT.
091200     EXIT.
091300*
091400 5760-BUILD-TRANSACTION-DESC.
091500     MOVE FIFO-LOT-TRANS-CODE (STMT-SECTION-IDX, FIFO-LOT-IDX)
091600         TO WS-XLATE-INPUT.
091700     PERFORM 4200-TRANSLATE-TRANS-CODE THRU 4200-EXIT.
091800     MOVE WS-XLATE-RESULT-AREA TO WS-BUY-XLATE-CODE.
091900     MOVE WS-TRIM-RESULT-LEN TO WS-BUY-XLATE-LEN.
092000     MOVE STV-TRANS-CODE (STMT-SECTION-IDX, STMT-ROW-IDX)
092100         TO WS-XLATE-INPUT.
092200     PERFORM 4200-TRANSLATE-TRANS-CODE THRU 4200-EXIT.
092300     MOVE WS-XLATE-RESULT-AREA TO WS-SELL-XLATE-CODE.
092400     MOVE WS-TRIM-RESULT-LEN TO WS-SELL-XLATE-LEN.
092500     MOVE SPACES TO CGD-TRANSACTION-DESC.
092600     MOVE 1 TO WS-DESC-BUILD-PTR.
092700     STRING 'Kauf: ' DELIMITED BY SIZE
092800            WS-BUY-XLATE-CODE (1:WS-BUY-XLATE-LEN)
092900                             DELIMITED BY SIZE
093000            ', Verkauf: ' DELIMITED BY SIZE
093100            WS-SELL-XLATE-CODE (1:WS-SELL-XLATE-LEN)
093200                             DELIMITED BY SIZE
093300         INTO CGD-TRANSACTION-DESC
093400         WITH POINTER WS-DESC-BUILD-PTR.
093500 5760-EXIT.
093600     EXIT.
093700*
093800*================================================================
093900* 6000 - EXTRACT DIVIDEND ROWS FOR THE REQUESTED TAX YEAR.
094000*================================================================
094100 6000-EXTRACT-DIVIDENDS.
094200     IF WS-DIVIDEND-SECTION-IDX = 99
094300         GO TO 6000-EXIT
094400     END-IF.
094500     SET STMT-SECTION-IDX TO WS-DIVIDEND-SECTION-IDX.
094600     MOVE 1 TO WS-ROW-IDX.
094700     PERFORM 6020-TEST-ONE-DIVIDEND-ROW
094800         VARYING WS-ROW-IDX FROM 1 BY 1
094900             UNTIL WS-ROW-IDX >
095000                 STMT-SECTION-ROW-COUNT (STMT-SECTION-IDX).
095100 6000-EXIT.
095200     EXIT.
095300*
095400 6020-TEST-ONE-DIVIDEND-ROW.
095500     SET STMT-ROW-IDX TO WS-ROW-IDX.
095600     IF NOT (STMT-ROW-DATA (STMT-SECTION-IDX, STMT-ROW-IDX)
095700          OR STMT-ROW-TOTAL (STMT-SECTION-IDX, STMT-ROW-IDX)
095800          OR STMT-ROW-SUBTOTAL (STMT-SECTION-IDX, STMT-ROW-IDX))
095900         GO TO 6020-EXIT
096000     END-IF.
096100     MOVE STMT-ROW-VALUE (STMT-SECTION-IDX, STMT-ROW-IDX, 1)
096200         TO WS-XLATE-INPUT.
096300     PERFORM 9600-PARSE-STATEMENT-DATE THRU 9600-EXIT.
096400     IF WS-DATE-EDIT-BAD
096500         GO TO 6020-EXIT
096600     END-IF.
096700     IF WS-DP-CCYY NOT = WS-REQUESTED-TAX-YEAR
096800         GO TO 6020-EXIT
096900     END-IF.
097000     PERFORM 6100-BUILD-DIVIDEND-RECORD THRU 6100-EXIT.
097100 6020-EXIT.
097200     EXIT.
097300*
097400 6100-BUILD-DIVIDEND-RECORD.
097500     MOVE SPACES TO DIVIDEND-DETAIL-RECORD.
097600     SET DVR-DETAIL-RECORD TO TRUE.
097700     MOVE WS-DP-CCYY TO DVR-PAYMENT-DATE (1:4).
097800     MOVE WS-DP-MM   TO DVR-PAYMENT-DATE (5:2).
097900     MOVE WS-DP-DD   TO DVR-PAYMENT-DATE (7:2).
098000     PERFORM 6200-SPLIT-DIVIDEND-DESC THRU 6200-EXIT.
098100     MOVE STMT-ROW-VALUE (STMT-SECTION-IDX, STMT-ROW-IDX, 3)
098200         TO WS-XLATE-INPUT.
098300     PERFORM 9500-PARSE-STATEMENT-NUMBER THRU 9500-EXIT.
098400     MOVE SRW-PARSED-AMOUNT-VALID-SW TO WS-DVD-GROSS-VALID-SW.
098500     IF WS-DVD-GROSS-IS-VALID
098600         MOVE SRW-PARSED-AMOUNT TO DVR-GROSS-AMOUNT
098700         ADD DVR-GROSS-AMOUNT TO WS-ACCUM-DIVIDENDS
098800     END-IF.
098900     MOVE STMT-ROW-VALUE (STMT-SECTION-IDX, STMT-ROW-IDX, 5)
099000         TO WS-XLATE-INPUT.
099100     PERFORM 9500-PARSE-STATEMENT-NUMBER THRU 9500-EXIT.
099200     IF SRW-AMOUNT-IS-VALID
099300         MOVE SRW-PARSED-AMOUNT TO DVR-WITHHOLDING-TAX
099400         IF DVR-WITHHOLDING-TAX < 0
099500             MULTIPLY DVR-WITHHOLDING-TAX BY -1
099600                 GIVING DVR-WITHHOLDING-TAX
099700         END-IF
099800         MOVE 'Y' TO DVR-WHTAX-VALID-SW
099900         ADD DVR-WITHHOLDING-TAX TO WS-ACCUM-WHTAX
100000         IF WS-DVD-GROSS-IS-VALID
100100             COMPUTE DVR-NET-AMOUNT =
100200                 DVR-GROSS-AMOUNT - DVR-WITHHOLDING-TAX
100300             MOVE 'Y' TO DVR-NET-AMOUNT-VALID-SW
100400         ELSE
100500             MOVE 'N' TO DVR-NET-AMOUNT-VALID-SW
100600         END-IF
100700     ELSE
100800         MOVE 'N' TO DVR-WHTAX-VALID-SW
100900         MOVE 'N' TO DVR-NET-AMOUNT-VALID-SW
101000     END-IF.
101100     MOVE STMT-ROW-VALUE (STMT-SECTION-IDX, STMT-ROW-IDX, 4)
101200         TO DVR-CURRENCY (1:3).
101300     MOVE STMT-ROW-VALUE (STMT-SECTION-IDX, STMT-ROW-IDX, 6)
101400         TO WS-XLATE-INPUT.
101500     PERFORM 4200-TRANSLATE-TRANS-CODE THRU 4200-EXIT.
101600     MOVE WS-XLATE-RESULT-AREA (1:WS-TRIM-RESULT-LEN)
101700         TO DVR-TRANSACTION-DESC.
101800     ADD 1 TO WS-DV-RECORD-COUNT.
101900     ADD 1 TO WS-ACCUM-TRANS-COUNT.
102000     WRITE DIVIDEND-DETAIL-RECORD.
102100 6100-EXIT.
102200     EXIT.
102300*
102400*----------------------------------------------------------------
102500* 6200 - SPLIT THE DIVIDENDEN DESCRIPTION - FIRST TOKEN IS THE
102600* SYMBOL, THE REST (RE-JOINED WITH SINGLE SPACES) IS DVR-DESC.
102700*----------------------------------------------------------------
102800 6200-SPLIT-DIVIDEND-DESC.
102900     MOVE STMT-ROW-VALUE (STMT-SECTION-IDX, STMT-ROW-IDX, 2)
103000         TO WS-TRIM-SOURCE.
103100     PERFORM 9700-FIND-TRIM-LENGTH THRU 9700-EXIT.
103200     MOVE 1 TO WS-DVD-SYM-END-POS.
103300     PERFORM 6220-FIND-FIRST-SPACE
103400         VARYING WS-DVD-SYM-END-POS FROM 1 BY 1
103500             UNTIL WS-DVD-SYM-END-POS > WS-TRIM-RESULT-LEN
103600                OR WS-TRIM-SOURCE (WS-DVD-SYM-END-POS:1) = SPACE.
103700     IF WS-DVD-SYM-END-POS > WS-TRIM-RESULT-LEN
103800         MOVE WS-TRIM-SOURCE (1:WS-TRIM-RESULT-LEN) TO DVR-SYMBOL
103900         MOVE SPACES TO DVR-DESCRIPTION
104000     ELSE
104100         MOVE WS-TRIM-SOURCE (1:WS-DVD-SYM-END-POS - 1)
104200             TO DVR-SYMBOL
104300         COMPUTE WS-DVD-DESC-START-POS = WS-DVD-SYM-END-POS + 1
104400         COMPUTE WS-DVD-DESC-LEN =
104500             WS-TRIM-RESULT-LEN - WS-DVD-DESC-START-POS + 1
104600         IF WS-DVD-DESC-LEN > 0
104700             MOVE WS-TRIM-SOURCE
104800                 (WS-DVD-DESC-START-POS:WS-DVD-DESC-LEN)
104900                 TO DVR-DESCRIPTION
105000         ELSE
105100             MOVE SPACES TO DVR-DESCRIPTION
105200         END-IF
105300     END-IF.
105400 6200-EXIT.
105500     EXIT.
105600*
105700 6220-FIND-FIRST-SPACE.
105800     CONTINUE.
105900*
106000*================================================================
106100* 7000 - EXTRACT FOREIGN-TAX ROWS - QUELLENSTEUER SECTION FIRST,
106200* THEN TRADES-SOURCED C/L/T ROWS (CONCATENATION ORDER PER
106300* FS-1102).
106400*================================================================
106500 7000-EXTRACT-FOREIGN-TAX.
106600     PERFORM 7100-EXTRACT-QUELLENSTEUER THRU 7100-EXIT.
106700     PERFORM 7300-EXTRACT-TRADES-FOREIGN-TAX THRU 7300-EXIT.
106800 7000-EXIT.
106900     EXIT.
107000*
107100 7100-EXTRACT-QUELLENSTEUER.
107200     IF WS-QUELL-SECTION-IDX = 99
107300         GO TO 7100-EXIT
107400     END-IF.
107500     SET STMT-SECTION-IDX TO WS-QUELL-SECTION-IDX.
107600     MOVE 1 TO WS-ROW-IDX.
107700     PERFORM 7120-TEST-ONE-QUELL-ROW
107800         VARYING WS-ROW-IDX FROM 1 BY 1
107900             UNTIL WS-ROW-IDX >
108000                 STMT-SECTION-ROW-COUNT (STMT-SECTION-IDX).
108100 7100-EXIT.
108200     EXIT.
108300*
108400 7120-TEST-ONE-QUELL-ROW.
108500     SET STMT-ROW-IDX TO WS-ROW-IDX.
108600     IF NOT (STMT-ROW-DATA (STMT-SECTION-IDX, STMT-ROW-IDX)
108700          OR STMT-ROW-TOTAL (STMT-SECTION-IDX, STMT-ROW-IDX)
108800          OR STMT-ROW-SUBTOTAL (STMT-SECTION-IDX, STMT-ROW-IDX))
108900         GO TO 7120-EXIT
109000     END-IF.
109100     MOVE STMT-ROW-VALUE (STMT-SECTION-IDX, STMT-ROW-IDX, 1)
109200         TO WS-XLATE-INPUT.
109300     PERFORM 9600-PARSE-STATEMENT-DATE THRU 9600-EXIT.
109400     IF WS-DATE-EDIT-BAD
109500         GO TO 7120-EXIT
109600     END-IF.
109700     IF WS-DP-CCYY NOT = WS-REQUESTED-TAX-YEAR
109800         GO TO 7120-EXIT
109900     END-IF.
110000     MOVE SPACES TO FOREIGN-TAX-DETAIL-RECORD.
110100     SET FTR-DETAIL-RECORD TO TRUE.
110200     MOVE STMT-ROW-VALUE (STMT-SECTION-IDX, STMT-ROW-IDX, 2)
110300         TO FTR-REFERENCE.
110400     MOVE WS-DP-CCYY TO FTR-TAX-DATE (1:4).
110500     MOVE WS-DP-MM   TO FTR-TAX-DATE (5:2).
110600     MOVE WS-DP-DD   TO FTR-TAX-DATE (7:2).
110700     MOVE STMT-ROW-VALUE (STMT-SECTION-IDX, STMT-ROW-IDX, 3)
110800         TO WS-XLATE-INPUT.
110900     PERFORM 9500-PARSE-STATEMENT-NUMBER THRU 9500-EXIT.
111000     IF SRW-AMOUNT-IS-VALID
111100         MOVE SRW-PARSED-AMOUNT TO FTR-AMOUNT
111200         ADD FTR-AMOUNT TO WS-ACCUM-FOREIGN-TAX
111300     ELSE
111400         MOVE ZERO TO FTR-AMOUNT
111500     END-IF.
111600     MOVE STMT-ROW-VALUE (STMT-SECTION-IDX, STMT-ROW-IDX, 4)
111700         TO FTR-CURRENCY.
111800     ADD 1 TO WS-FT-RECORD-COUNT.
111900     WRITE FOREIGN-TAX-DETAIL-RECORD.
112000 7120-EXIT.
112100     EXIT.
112200*
112300 7300-EXTRACT-TRADES-FOREIGN-TAX.
112400     IF WS-TRADES-SECTION-IDX = 99
112500         GO TO 7300-EXIT
112600     END-IF.
112700     SET STMT-SECTION-IDX TO WS-TRADES-SECTION-IDX.
112800     MOVE 1 TO WS-ROW-IDX.
112900     PERFORM 7320-TEST-ONE-TRADES-TAX-ROW
113000         VARYING WS-ROW-IDX FROM 1 BY 1
113100             UNTIL WS-ROW-IDX >
113200                 STMT-SECTION-ROW-COUNT (STMT-SECTION-IDX).
113300 7300-EXIT.
113400     EXIT.
113500*
113600 7320-TEST-ONE-TRADES-TAX-ROW.
113700     SET STMT-ROW-IDX TO WS-ROW-IDX.
113800     IF NOT (STMT-ROW-DATA (STMT-SECTION-IDX, STMT-ROW-IDX)
113900          OR STMT-ROW-TOTAL (STMT-SECTION-IDX, STMT-ROW-IDX)
114000          OR STMT-ROW-SUBTOTAL (STMT-SECTION-IDX, STMT-ROW-IDX))
114100         GO TO 7320-EXIT
114200     END-IF.
114300     IF STV-TRANS-CODE (STMT-SECTION-IDX, STMT-ROW-IDX)
114400                      NOT = 'C'
114500        AND STV-TRANS-CODE (STMT-SECTION-IDX, STMT-ROW-IDX)
114600                      NOT = 'L'
114700        AND STV-TRANS-CODE (STMT-SECTION-IDX, STMT-ROW-IDX)
114800                      NOT = 'T'
114900         GO TO 7320-EXIT
115000     END-IF.
115100     MOVE STV-TRADE-DTTM (STMT-SECTION-IDX, STMT-ROW-IDX)
115200         TO WS-XLATE-INPUT.
115300     PERFORM 9600-PARSE-STATEMENT-DATE THRU 9600-EXIT.
115400     IF WS-DATE-EDIT-BAD
115500         GO TO 7320-EXIT
115600     END-IF.
115700     IF WS-DP-CCYY NOT = WS-REQUESTED-TAX-YEAR
115800         GO TO 7320-EXIT
115900     END-IF.
116000     MOVE SPACES TO FOREIGN-TAX-DETAIL-RECORD.
116100     SET FTR-DETAIL-RECORD TO TRUE.
116200     MOVE STV-DESCRIPTION (STMT-SECTION-IDX, STMT-ROW-IDX)
116300         TO FTR-REFERENCE.
116400     MOVE WS-DP-CCYY TO FTR-TAX-DATE (1:4).
116500     MOVE WS-DP-MM   TO FTR-TAX-DATE (5:2).
116600     MOVE WS-DP-DD   TO FTR-TAX-DATE (7:2).
116700     MOVE STV-COMMISSION (STMT-SECTION-IDX, STMT-ROW-IDX)
116800         TO WS-XLATE-INPUT.
116900     PERFORM 9500-PARSE-STATEMENT-NUMBER THRU 9500-EXIT.
117000     IF SRW-AMOUNT-IS-VALID
117100         MOVE SRW-PARSED-AMOUNT TO FTR-AMOUNT
117200         ADD FTR-AMOUNT TO WS-ACCUM-FOREIGN-TAX
117300     ELSE
117400         MOVE ZERO TO FTR-AMOUNT
117500     END-IF.
117600     MOVE STV-CURRENCY (STMT-SECTION-IDX, STMT-ROW-IDX)
117700         TO FTR-CURRENCY.
117800     ADD 1 TO WS-FT-RECORD-COUNT.
117900     WRITE FOREIGN-TAX-DETAIL-RECORD.
118000 7320-EXIT.
118100     EXIT.
118200*
118300*================================================================
118400* 8000 - BUILD THE ONE-RECORD TAX-SUMMARY-DETAIL FEED.
118500*================================================================
118600 8000-BUILD-TAX-SUMMARY.
118700     MOVE SPACES TO TAX-SUMMARY-DETAIL-RECORD.
118800     MOVE 'KAP' TO TSD-SYSTEM-ID.
118900     MOVE WS-RUN-DATE-FULL-NUM TO TSD-RUN-DTE-NUM.
119000     SET TSD-RECORD-TYPE-DETAIL TO TRUE.
119100     MOVE WS-REQUESTED-TAX-YEAR TO TSD-TAX-YEAR.
119200     MOVE WS-ACCUM-CAP-GAINS TO TSD-TOTAL-CAPITAL-GAINS.
119300     MOVE WS-ACCUM-CAP-LOSSES TO TSD-TOTAL-CAPITAL-LOSSES.
119400     COMPUTE TSD-NET-CAPITAL-GAINS =
119500         TSD-TOTAL-CAPITAL-GAINS - TSD-TOTAL-CAPITAL-LOSSES.
119600     MOVE WS-ACCUM-DIVIDENDS TO TSD-TOTAL-DIVIDENDS.
119700     MOVE WS-ACCUM-WHTAX TO TSD-TOTAL-WITHHOLDING-TAX.
119800     MOVE WS-ACCUM-FOREIGN-TAX TO TSD-TOTAL-FOREIGN-TAX.
119900     MOVE WS-ACCUM-COMMISSIONS TO TSD-TOTAL-COMMISSIONS.
120000     MOVE WS-ACCUM-TRANS-COUNT TO TSD-NUMBER-OF-TRANSACTIONS.
120100     WRITE TAX-SUMMARY-DETAIL-RECORD.
120200 8000-EXIT.
120300     EXIT.
120400*
120500*================================================================
120600* 9500 - PARSE ONE STATEMENT NUMBER FIELD IN WS-XLATE-INPUT INTO
120700* SRW-PARSED-AMOUNT / SRW-PARSED-AMOUNT-VALID-SW, HANDLING BOTH
120800* GERMAN (1.234,56) AND US (1,234.56) DECIMAL STYLE PER FS-1102.
120900*================================================================
121000 9500-PARSE-STATEMENT-NUMBER.
121100     MOVE WS-XLATE-INPUT TO WS-TRIM-SOURCE.
121200     PERFORM 9700-FIND-TRIM-LENGTH THRU 9700-EXIT.
121300     IF WS-TRIM-RESULT-LEN = ZERO
121400         SET SRW-AMOUNT-IS-NULL TO TRUE
121500         MOVE ZERO TO SRW-PARSED-AMOUNT
121600         GO TO 9500-EXIT
121700     END-IF.
121800     MOVE ZERO TO SRW-DOT-POSITION SRW-COMMA-POSITION.
121900     MOVE ZERO TO SRW-LAST-DOT-POSITION SRW-LAST-COMMA-POSITION.
122000     MOVE 1 TO WS-NP-SCAN-IDX.
122100     PERFORM 9520-SCAN-ONE-CHAR-FOR-SEP
122200         VARYING WS-NP-SCAN-IDX FROM 1 BY 1
122300             UNTIL WS-NP-SCAN-IDX > WS-TRIM-RESULT-LEN.
122400     IF SRW-DOT-POSITION > 0 AND SRW-COMMA-POSITION > 0
122500         IF SRW-LAST-DOT-POSITION > SRW-LAST-COMMA-POSITION
122600             MOVE '.' TO WS-DECIMAL-SEP-CHAR
122700             MOVE SRW-LAST-DOT-POSITION TO WS-DECIMAL-SEP-POS
122800         ELSE
122900             MOVE ',' TO WS-DECIMAL-SEP-CHAR
123000             MOVE SRW-LAST-COMMA-POSITION TO WS-DECIMAL-SEP-POS
123100         END-IF
123200     ELSE
123300         IF SRW-COMMA-POSITION > 0 AND SRW-DOT-POSITION = 0
123400             COMPUTE WS-TRAILING-LEN =
123500                 WS-TRIM-RESULT-LEN - SRW-LAST-COMMA-POSITION
123600             IF WS-TRAILING-LEN = 1 OR WS-TRAILING-LEN = 2
123700                 MOVE ',' TO WS-DECIMAL-SEP-CHAR
123800                 MOVE SRW-LAST-COMMA-POSITION TO WS-DECIMAL-SEP-POS
123900             ELSE
124000                 MOVE SPACE TO WS-DECIMAL-SEP-CHAR
124100                 MOVE ZERO TO WS-DECIMAL-SEP-POS
124200             END-IF
124300         ELSE
124400             IF SRW-DOT-POSITION > 0
124500                 MOVE '.' TO WS-DECIMAL-SEP-CHAR
124600                 MOVE SRW-LAST-DOT-POSITION TO WS-DECIMAL-SEP-POS
124700             ELSE
124800                 MOVE SPACE TO WS-DECIMAL-SEP-CHAR
124900                 MOVE ZERO TO WS-DECIMAL-SEP-POS
125000             END-IF
125100         END-IF
125200     END-IF.
125300     PERFORM 9540-BUILD-DIGIT-STRING THRU 9540-EXIT.
125400     IF SRW-SCRATCH-LEN = ZERO
125500         SET SRW-AMOUNT-IS-NULL TO TRUE
125600         MOVE ZERO TO SRW-PARSED-AMOUNT
125700     ELSE
125800         SET SRW-AMOUNT-IS-VALID TO TRUE
125900         MOVE SRW-SCRATCH-TEXT (1:SRW-SCRATCH-LEN)
126000             TO SRW-PARSED-AMOUNT
126100         IF WS-NP-IS-NEGATIVE
126200             MULTIPLY SRW-PARSED-AMOUNT BY -1
126300                 GIVING SRW-PARSED-AMOUNT
126400         END-IF
126500     END-IF.
126600 9500-EXIT.
126700     EXIT.
126800*
126900 9520-SCAN-ONE-CHAR-FOR-SEP.
127000     IF WS-TRIM-SOURCE (WS-NP-SCAN-IDX:1) = '.'
127100         IF SRW-DOT-POSITION = ZERO
127200             MOVE WS-NP-SCAN-IDX TO SRW-DOT-POSITION
127300         END-IF
127400         MOVE WS-NP-SCAN-IDX TO SRW-LAST-DOT-POSITION
127500     END-IF.
127600     IF WS-TRIM-SOURCE (WS-NP-SCAN-IDX:1) = ','
127700         IF SRW-COMMA-POSITION = ZERO
127800             MOVE WS-NP-SCAN-IDX TO SRW-COMMA-POSITION
127900         END-IF
128000         MOVE WS-NP-SCAN-IDX TO SRW-LAST-COMMA-POSITION
128100     END-IF.
128200*
128300*----------------------------------------------------------------
128400* 9540 - ACCUMULATE DIGITS INTO A NUMERIC-EDITED SCRATCH FIELD
128500* WITH SRW-PARSED-AMOUNT'S 4-DECIMAL IMPLIED POINT, DROPPING ANY
128600* THOUSANDS SEPARATOR AND RECOGNIZING A LEADING MINUS SIGN.
128700*----------------------------------------------------------------
128800 9540-BUILD-DIGIT-STRING.
128900     MOVE SPACES TO SRW-SCRATCH-TEXT.
129000     MOVE ZERO TO SRW-SCRATCH-LEN.
129100     SET WS-NP-IS-POSITIVE TO TRUE.
129200     IF WS-TRIM-SOURCE (1:1) = '-'
129300         SET WS-NP-IS-NEGATIVE TO TRUE
129400     END-IF.
129500     MOVE 1 TO WS-NP-SCAN-IDX.
129600     PERFORM 9560-COPY-ONE-DIGIT
129700         VARYING WS-NP-SCAN-IDX FROM 1 BY 1
129800             UNTIL WS-NP-SCAN-IDX > WS-TRIM-RESULT-LEN.
129900     IF WS-DECIMAL-SEP-POS = ZERO
130000         COMPUTE SRW-SCRATCH-LEN = SRW-SCRATCH-LEN + 4
130100     END-IF.
130200 9540-EXIT.
130300     EXIT.
130400*
130500 9560-COPY-ONE-DIGIT.
130600     IF WS-TRIM-SOURCE (WS-NP-SCAN-IDX:1) >= '0'
130700        AND WS-TRIM-SOURCE (WS-NP-SCAN-IDX:1) <= '9'
130800         ADD 1 TO SRW-SCRATCH-LEN
130900         MOVE WS-TRIM-SOURCE (WS-NP-SCAN-IDX:1)
131000             TO SRW-SCRATCH-CHAR (SRW-SCRATCH-LEN)
131100     END-IF.
131200     IF WS-NP-SCAN-IDX = WS-DECIMAL-SEP-POS
131300         IF WS-TRAILING-LEN = 1 AND WS-DECIMAL-SEP-CHAR = ','
131400             ADD 1 TO SRW-SCRATCH-LEN
131500             MOVE ZERO TO SRW-SCRATCH-CHAR (SRW-SCRATCH-LEN)
131600         END-IF
131700     END-IF.
131800*
131900*================================================================
132000* 9600 - PARSE ONE STATEMENT DATE/DATETIME FIELD IN WS-XLATE-INPUT
132100* INTO WS-DP-CCYY/WS-DP-MM/WS-DP-DD AND WS-DATE-EDIT-OK-SW.
132200*================================================================
132300 9600-PARSE-STATEMENT-DATE.
132400     SET WS-DATE-EDIT-BAD TO TRUE.
132500     MOVE ZERO TO WS-DP-CCYY WS-DP-MM WS-DP-DD.
132600     MOVE WS-XLATE-INPUT TO WS-TRIM-SOURCE.
132700     PERFORM 9700-FIND-TRIM-LENGTH THRU 9700-EXIT.
132800     IF WS-TRIM-RESULT-LEN = ZERO
132900         GO TO 9600-EXIT
133000     END-IF.
133100     MOVE ZERO TO WS-DP-COMMA-SPACE-POS.
133200     MOVE 1 TO WS-DP-SCAN-IDX.
133300     PERFORM 9620-SCAN-FOR-COMMA-SPACE
133400         VARYING WS-DP-SCAN-IDX FROM 1 BY 1
133500             UNTIL WS-DP-SCAN-IDX >= WS-TRIM-RESULT-LEN
133600                OR WS-DP-COMMA-SPACE-POS NOT = ZERO.
133700     IF WS-DP-COMMA-SPACE-POS = ZERO
133800         MOVE WS-TRIM-SOURCE (1:WS-TRIM-RESULT-LEN)
133900             TO WS-DP-TRUNC-TEXT
134000     ELSE
134100         MOVE WS-TRIM-SOURCE (1:WS-DP-COMMA-SPACE-POS - 1)
134200             TO WS-DP-TRUNC-TEXT
134300     END-IF.
134400     SET DATE-FORMAT-IDX TO 1.
134500     PERFORM 9640-TRY-ONE-DATE-PATTERN
134600         VARYING DATE-FORMAT-IDX FROM 1 BY 1
134700             UNTIL DATE-FORMAT-IDX > WS-DATE-FORMAT-COUNT
134800                OR WS-DATE-EDIT-OK.
134900 9600-EXIT.
135000     EXIT.
135100*
135200 9620-SCAN-FOR-COMMA-SPACE.
135300     IF WS-TRIM-SOURCE (WS-DP-SCAN-IDX:2) = ', '
135400         MOVE WS-DP-SCAN-IDX TO WS-DP-COMMA-SPACE-POS
135500     END-IF.
135600*
135700 9640-TRY-ONE-DATE-PATTERN.
135800     EVALUATE DATE-FORMAT-IDX
135900         WHEN 1
136000             PERFORM 3522-EXTRACT-CCYY-MM-DD THRU 3522-EXIT
136100         WHEN 2
136200             PERFORM 3524-EXTRACT-DD-MM-CCYY THRU 3524-EXIT
136300         WHEN 3
136400             PERFORM 3526-EXTRACT-MM-DD-CCYY THRU 3526-EXIT
136500         WHEN 4
136600             PERFORM 3528-EXTRACT-CCYY-SL-MM-DD THRU 3528-EXIT
136700     END-EVALUATE.
136800*
136900*----------------------------------------------------------------
137000* 3520 SERIES - ONE EXTRACTION PARAGRAPH PER DATE-FORMAT-TABLE
137100* PATTERN. WS-DP-TRUNC-TEXT MUST BE EXACTLY 10 BYTES WITH THE
137200* PATTERN'S SEPARATOR IN THE RIGHT SPOTS OR THE PATTERN IS
137300* REJECTED AND THE NEXT ONE IS TRIED.
137400*----------------------------------------------------------------
137500 3522-EXTRACT-CCYY-MM-DD.
137600     IF WS-DP-TRUNC-TEXT (11:) NOT = SPACES
137700         GO TO 3522-EXIT
137800     END-IF.
137900     IF WS-DP-TRUNC-TEXT (5:1) NOT = '-'
138000        OR WS-DP-TRUNC-TEXT (8:1) NOT = '-'
138100         GO TO 3522-EXIT
138200     END-IF.
138300     MOVE WS-DP-TRUNC-TEXT (1:4) TO WS-DP-CCYY.
138400     MOVE WS-DP-TRUNC-TEXT (6:2) TO WS-DP-MM.
138500     MOVE WS-DP-TRUNC-TEXT (9:2) TO WS-DP-DD.
138600     PERFORM 3530-VALIDATE-MONTH-DAY THRU 3530-EXIT.
138700 3522-EXIT.
138800     EXIT.
138900*
139000 3524-EXTRACT-DD-MM-CCYY.
139100     IF WS-DP-TRUNC-TEXT (11:) NOT = SPACES
139200         GO TO 3524-EXIT
139300     END-IF.
139400     IF WS-DP-TRUNC-TEXT (3:1) NOT = '.'
139500        OR WS-DP-TRUNC-TEXT (6:1) NOT = '.'
139600         GO TO 3524-EXIT
139700     END-IF.
139800     MOVE WS-DP-TRUNC-TEXT (1:2) TO WS-DP-DD.
139900     MOVE WS-DP-TRUNC-TEXT (4:2) TO WS-DP-MM.
140000     MOVE WS-DP-TRUNC-TEXT (7:4) TO WS-DP-CCYY.
140100     PERFORM 3530-VALIDATE-MONTH-DAY THRU 3530-EXIT.
140200 3524-EXIT.
140300     EXIT.
140400*
140500 3526-EXTRACT-MM-DD-CCYY.
140600     IF WS-DP-TRUNC-TEXT (11:) NOT = SPACES
140700         GO TO 3526-EXIT
140800     END-IF.
140900     IF WS-DP-TRUNC-TEXT (3:1) NOT = '/'
141000        OR WS-DP-TRUNC-TEXT (6:1) NOT = '/'
141100         GO TO 3526-EXIT
141200     END-IF.
141300     MOVE WS-DP-TRUNC-TEXT (1:2) TO WS-DP-MM.
141400     MOVE WS-DP-TRUNC-TEXT (4:2) TO WS-DP-DD.
141500     MOVE WS-DP-TRUNC-TEXT (7:4) TO WS-DP-CCYY.
141600     PERFORM 3530-VALIDATE-MONTH-DAY THRU 3530-EXIT.
141700 3526-EXIT.
141800     EXIT.
141900*
142000 3528-EXTRACT-CCYY-SL-MM-DD.
142100     IF WS-DP-TRUNC-TEXT (11:) NOT = SPACES
142200         GO TO 3528-EXIT
142300     END-IF.
142400     IF WS-DP-TRUNC-TEXT (5:1) NOT = '/'
142500        OR WS-DP-TRUNC-TEXT (8:1) NOT = '/'
142600         GO TO 3528-EXIT
142700     END-IF.
142800     MOVE WS-DP-TRUNC-TEXT (1:4) TO WS-DP-CCYY.
142900     MOVE WS-DP-TRUNC-TEXT (6:2) TO WS-DP-MM.
143000     MOVE WS-DP-TRUNC-TEXT (9:2) TO WS-DP-DD.
143100     PERFORM 3530-VALIDATE-MONTH-DAY THRU 3530-EXIT.
143200 3528-EXIT.
143300     EXIT.
143400*
143500 3530-VALIDATE-MONTH-DAY.
143600     IF WS-DP-MM >= 1 AND WS-DP-MM <= 12
143700        AND WS-DP-DD >= 1 AND WS-DP-DD <= 31
143800         SET WS-DATE-EDIT-OK TO TRUE
143900     END-IF.
144000 3530-EXIT.
144100     EXIT.
144200*
144300*================================================================
144400* 4200 - TRANSLATE A SEMICOLON-DELIMITED TRANSACTION-CODE LIST
144500* IN WS-XLATE-INPUT INTO WS-XLATE-RESULT-AREA, JOINING RECOGNIZED
144600* AND PASSED-THROUGH SEGMENTS WITH " + " PER FS-1102.
144700*================================================================
144800 4200-TRANSLATE-TRANS-CODE.
144900     MOVE WS-XLATE-INPUT TO WS-TRIM-SOURCE.
145000     PERFORM 9700-FIND-TRIM-LENGTH THRU 9700-EXIT.
145100     MOVE WS-TRIM-RESULT-LEN TO WS-XLATE-INPUT-LEN.
145200     MOVE SPACES TO WS-XLATE-RESULT-AREA.
145300     MOVE 1 TO WS-XLATE-RESULT-PTR.
145400     SET WS-XLATE-IS-FIRST-SEG TO TRUE.
145500     MOVE 1 TO WS-XLATE-SEG-START.
145600     IF WS-XLATE-INPUT-LEN = ZERO
145700         MOVE 'Unbekannt' TO WS-XLATE-RESULT-AREA
145800         MOVE 9 TO WS-TRIM-RESULT-LEN
145900         GO TO 4200-EXIT
146000     END-IF.
146100     PERFORM 4220-SPLIT-ONE-SEGMENT
146200         UNTIL WS-XLATE-SEG-START > WS-XLATE-INPUT-LEN.
146300     MOVE WS-XLATE-RESULT-PTR TO WS-TRIM-RESULT-LEN.
146400     SUBTRACT 1 FROM WS-TRIM-RESULT-LEN.
146500 4200-EXIT.
146600     EXIT.
146700*
146800 4220-SPLIT-ONE-SEGMENT.
146900     MOVE WS-XLATE-SEG-START TO WS-XLATE-SEG-END.
147000     PERFORM 4240-FIND-SEMICOLON
147100         VARYING WS-XLATE-SEG-END FROM WS-XLATE-SEG-START BY 1
147200             UNTIL WS-XLATE-SEG-END > WS-XLATE-INPUT-LEN
147300                OR WS-XLATE-INPUT (WS-XLATE-SEG-END:1) = ';'.
147400     COMPUTE WS-XLATE-SEG-LEN =
147500         WS-XLATE-SEG-END - WS-XLATE-SEG-START.
147600     IF WS-XLATE-SEG-LEN > 0
147700         MOVE WS-XLATE-INPUT
147800             (WS-XLATE-SEG-START:WS-XLATE-SEG-LEN)
147900             TO WS-XLATE-SEGMENT
148000         PERFORM 4280-LOOKUP-ONE-SEGMENT THRU 4280-EXIT
148100     END-IF.
148200     COMPUTE WS-XLATE-SEG-START = WS-XLATE-SEG-END + 1.
148300*
148400 4240-FIND-SEMICOLON.
148500     CONTINUE.
148600*
148700 4280-LOOKUP-ONE-SEGMENT.
148800     PERFORM 4282-TRIM-XLATE-SEGMENT THRU 4282-EXIT.
148900     MOVE SPACES TO WS-XLATE-LOOKUP-RESULT.
149000     SET WS-CODE-NOT-FOUND TO TRUE.
149100     SET TRANS-CODE-IDX TO 1.
149200     PERFORM 4284-TEST-ONE-CODE
149300         VARYING TRANS-CODE-IDX FROM 1 BY 1
149400             UNTIL TRANS-CODE-IDX > WS-TRANS-CODE-COUNT.
149500     IF WS-XLATE-NOT-FIRST-SEG
149600         STRING ' + ' DELIMITED BY SIZE
149700             INTO WS-XLATE-RESULT-AREA
149800             WITH POINTER WS-XLATE-RESULT-PTR
149900     END-IF.
150000     IF WS-CODE-WAS-FOUND
150100         STRING WS-XLATE-LOOKUP-RESULT (1:WS-TRIM-RESULT-LEN)
150200                                      DELIMITED BY SIZE
150300             INTO WS-XLATE-RESULT-AREA
150400             WITH POINTER WS-XLATE-RESULT-PTR
150500     ELSE
150600         STRING WS-XLATE-SEGMENT (1:WS-TRIM-RESULT-LEN)
150700                                DELIMITED BY SIZE
150800             INTO WS-XLATE-RESULT-AREA
150900             WITH POINTER WS-XLATE-RESULT-PTR
151000     END-IF.
151100     SET WS-XLATE-NOT-FIRST-SEG TO TRUE.
151200 4280-EXIT.
151300     EXIT.
151400*
151500 4282-TRIM-XLATE-SEGMENT.
151600     MOVE 1 TO WS-CHAR-IDX.
151700     PERFORM 4284-SKIP-ONE-LEAD-SPACE
151800         VARYING WS-CHAR-IDX FROM 1 BY 1
151900             UNTIL WS-CHAR-IDX > WS-XLATE-SEG-LEN
152000                OR WS-XLATE-SEGMENT (WS-CHAR-IDX:1) NOT = SPACE.
152100     IF WS-CHAR-IDX > WS-XLATE-SEG-LEN
152200         MOVE SPACES TO WS-XLATE-SEGMENT
152300         MOVE ZERO TO WS-XLATE-SEG-LEN
152400     ELSE
152500         COMPUTE WS-XLATE-SEG-LEN = WS-XLATE-SEG-LEN
152600             - WS-CHAR-IDX + 1
152700         MOVE WS-XLATE-SEGMENT (WS-CHAR-IDX:WS-XLATE-SEG-LEN)
152800             TO WS-XLATE-SEGMENT
152900     END-IF.
153000     MOVE WS-XLATE-SEGMENT TO WS-TRIM-SOURCE.
153100     PERFORM 9700-FIND-TRIM-LENGTH THRU 9700-EXIT.
153200     MOVE WS-TRIM-RESULT-LEN TO WS-XLATE-SEG-LEN.
153300 4282-EXIT.
153400     EXIT.
153500*
153600 4284-SKIP-ONE-LEAD-SPACE.
153700     CONTINUE.
153800*
153900 4284-TEST-ONE-CODE.
154000     IF TCT-RAW-CODE (TRANS-CODE-IDX)
154100             = WS-XLATE-SEGMENT (1:WS-XLATE-SEG-LEN)
154200         SET WS-CODE-WAS-FOUND TO TRUE
154300         MOVE TCT-TRANSLATION (TRANS-CODE-IDX)
154400             TO WS-XLATE-LOOKUP-RESULT
154500         MOVE WS-XLATE-LOOKUP-RESULT TO WS-TRIM-SOURCE (1:60)
154600         PERFORM 9700-FIND-TRIM-LENGTH THRU 9700-EXIT
154700         SET TRANS-CODE-IDX TO WS-TRANS-CODE-COUNT
154800     END-IF.
154900*
155000*================================================================
155100* 4300 - TRANSLATE ONE ASSET-CATEGORY CODE IN WS-XLATE-INPUT INTO
155200* WS-ASSET-XLATE-RESULT, PASSING THROUGH UNRECOGNIZED CODES.
155300*================================================================
155400 4300-TRANSLATE-ASSET-CAT.
155500     MOVE WS-XLATE-INPUT TO WS-TRIM-SOURCE.
155600     PERFORM 9700-FIND-TRIM-LENGTH THRU 9700-EXIT.
155700     MOVE WS-TRIM-SOURCE (1:WS-TRIM-RESULT-LEN)
155800         TO WS-ASSET-XLATE-RESULT.
155900     SET ASSET-CAT-IDX TO 1.
156000     PERFORM 4320-TEST-ONE-ASSET-CODE
156100         VARYING ASSET-CAT-IDX FROM 1 BY 1
156200             UNTIL ASSET-CAT-IDX > WS-ASSET-CAT-COUNT.
156300 4300-EXIT.
156400     EXIT.
156500*
156600 4320-TEST-ONE-ASSET-CODE.
156700     IF ACT-RAW-CODE (ASSET-CAT-IDX)
156800             = WS-XLATE-INPUT (1:WS-TRIM-RESULT-LEN)
156900         MOVE ACT-TRANSLATION (ASSET-CAT-IDX)
157000             TO WS-ASSET-XLATE-RESULT
157100         SET ASSET-CAT-IDX TO WS-ASSET-CAT-COUNT
157200     END-IF.
157300*
157400*================================================================
157500* 9700 - GENERIC TRAILING-SPACE TRIM-LENGTH FINDER. SCANS
157600* WS-TRIM-SOURCE (90 BYTES) FROM THE RIGHT FOR THE FIRST
157700* NON-SPACE POSITION AND RETURNS IT IN WS-TRIM-RESULT-LEN.
157800*================================================================
157900 9700-FIND-TRIM-LENGTH.
158000     MOVE ZERO TO WS-TRIM-RESULT-LEN.
158100     MOVE 90 TO WS-TRIM-SCAN-IDX.
158200     PERFORM 9720-TEST-ONE-TRIM-BYTE
158300         VARYING WS-TRIM-SCAN-IDX FROM 90 BY -1
158400             UNTIL WS-TRIM-SCAN-IDX < 1
158500                OR WS-TRIM-RESULT-LEN NOT = ZERO.
158600 9700-EXIT.
158700     EXIT.
158800*
158900 9720-TEST-ONE-TRIM-BYTE.
159000     IF WS-TRIM-SOURCE (WS-TRIM-SCAN-IDX:1) NOT = SPACE
159100         MOVE WS-TRIM-SCAN-IDX TO WS-TRIM-RESULT-LEN
159200     END-IF.
159300*
159400*================================================================
159500* 9900 - TERMINATION - CLOSE ALL OUTPUT FILES.
159600*================================================================
159700 9900-TERMINATE.
159800     CLOSE CAPITAL-GAIN-DETAIL-FILE
159900           DIVIDEND-DETAIL-FILE
160000           FOREIGN-TAX-DETAIL-FILE
160100           TAX-SUMMARY-DETAIL-FILE.
160200 9900-EXIT.
160300     EXIT.
