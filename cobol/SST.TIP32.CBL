000100*****************************************************************
000200* SST.TIP32 -- STATEMENT-SECTION-TABLE
000300* IN-MEMORY SECTION TABLE BUILT BY FCP.TIP36 FROM THE RAW
000400* STATEMENT (SEE STC.TIP31). ONE ENTRY PER DISTINCT SECTION NAME
000500* FOUND ON THE STATEMENT (TRADES, DIVIDENDEN, QUELLENSTEUER, ...),
000600* CARRYING THAT SECTION'S CURRENT HEADER LIST AND ITS ORDERED
000700* DATA ROWS. NOT AN INTERCHANGE FILE -- MAINTAINED ENTIRELY IN
000800* WORKING STORAGE FOR THE LIFE OF ONE EXTRACT RUN.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. STATEMENT-SECTION-TABLE.
001200 AUTHOR. R T KOSTER.
001300 INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.
001400 DATE-WRITTEN. 03/21/1992.
001500 DATE-COMPILED.
001600 SECURITY. DST INTERNAL USE ONLY - SEE SECURITY MANUAL DS-100.
001700*
001800*****************************************************************
001900*                 C H A N G E   L O G
002000*****************************************************************
002100* 03/21/92 RTK  ORIGINAL - SECTION/HEADER/DATA-ROW TABLE FOR THE
002200* 03/21/92 RTK  ELSTER KAP EXTRACT (FS-1102).
002300* 04/02/92 RTK  RAISED STMT-SECTION-ENTRY OCCURS FROM 20 TO 40 -
002400* 04/02/92 RTK  SOME STATEMENTS CARRY MANY SMALL SECTIONS.
002500* 09/09/93 MJF  RAISED ROW TABLE FROM 150 TO 300 PER SECTION.
002600* 01/22/96 DWS  ADDED STMT-SECTION-FIFO-AREA REDEFINES SO THE
002700* 01/22/96 DWS  CAP-GAIN FIFO MATCH IN TDX.TIP37 CAN REUSE THIS
002800* 01/22/96 DWS  STORAGE INSTEAD OF A SEPARATE WORKING SET (CR-4402).
002900* 11/04/98 LAB  Y2K REMEDIATION - FIFO-LOT-TRADE-DTE CONFIRMED
003000* 11/04/98 LAB  CCYYMMDD, NO 2-DIGIT YEAR STORAGE HERE.
003100* 02/17/99 LAB  Y2K SIGN-OFF PER PROJECT DS2000-118.
003200* 07/14/02 PXC  ADDED STMT-DUMP-VIEW REDEFINES FOR THE OPERATOR
003300* 07/14/02 PXC  CONSOLE HEX-DUMP UTILITY (PR00195).
003400* 08/11/04 RTK  ADDED STMT-ROW-TRADES-VIEW REDEFINES SO EXTRACT
003500* 08/11/04 RTK  DOES NOT RE-EDIT THE SAME ROW TWICE PER SYMBOL PASS.
003600* 05/19/09 SHR  REVIEWED FOR SPARK ETL DOC PACKAGE - NO CHANGE.
003700* 06/12/09 SHR  ADDED FIFO-LOT-ASSET-CAT AND FIFO-LOT-TRANS-CODE SO
003800* 06/12/09 SHR  TDX.TIP37 CAN CARRY THE BUY LEG'S CATEGORY AND CODE
003900* 06/12/09 SHR  THROUGH TO THE CAPITAL-GAIN OUTPUT ROW (PR00340).
004000* 04/19/11 CJW  ADDED FIFO-LOT-DATE-VALID SO TDX.TIP37 CAN TELL
004100* 04/19/11 CJW  WHETHER THE BUY LEG'S TRADE DATE ACTUALLY PARSED -
004200* 04/19/11 CJW  5750-CLASSIFY-SHORT-LONG-TERM NEEDS THIS TO LEAVE
004300* 04/19/11 CJW  THE SHORT-TERM FLAG BLANK RATHER THAN GUESS (PR00368).
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*
005200*--------------------------------------------------------------
005300* MAIN SECTION TABLE - BUILT BY FCP.TIP36, READ BY TDX.TIP37.
005400*--------------------------------------------------------------
005500 01  STMT-SECTION-TABLE.
005600     05  STMT-SECTION-COUNT            PIC 9(3) COMP-3 VALUE ZERO.
005700     05  STMT-SECTION-ENTRY OCCURS 40 TIMES
005800                             INDEXED BY STMT-SECTION-IDX.
005900         10  STMT-SECTION-PARSE-AREA.
006000             15  STMT-SECTION-ORIG-NM      PIC X(40).
006100             15  STMT-SECTION-NORM-KEY     PIC X(40).
006200             15  STMT-SECTION-HDR-COUNT    PIC 9(2) COMP-3.
006300             15  STMT-SECTION-HEADER OCCURS 30 TIMES
006400                                        PIC X(60).
006500             15  STMT-SECTION-ROW-COUNT    PIC 9(4) COMP-3.
006600             15  STMT-SECTION-ROW OCCURS 300 TIMES
006700                                  INDEXED BY STMT-ROW-IDX.
006800                 20  STMT-ROW-RECORD-TYPE  PIC X(10).
006900                 20  STMT-ROW-VALUE OCCURS 30 TIMES
007000                                        PIC X(60).
007100                 20  STMT-ROW-TRADES-VIEW REDEFINES
007200                                  STMT-ROW-VALUE.
007300                     25  STV-DISCRIMINATOR PIC X(60).
007400                     25  STV-SYMBOL        PIC X(60).
007500                     25  STV-DESCRIPTION   PIC X(60).
007600                     25  STV-ASSET-CAT     PIC X(60).
007700                     25  STV-TRADE-DTTM    PIC X(60).
007800                     25  STV-QUANTITY      PIC X(60).
007900                     25  STV-PRICE         PIC X(60).
008000                     25  STV-COMMISSION    PIC X(60).
008100                     25  STV-CURRENCY      PIC X(60).
008200                     25  STV-TRANS-CODE    PIC X(60).
008300                     25  FILLER            PIC X(1200).
008400         10  STMT-SECTION-FIFO-AREA REDEFINES
008500                             STMT-SECTION-PARSE-AREA.
008600             15  FIFO-SYMBOL-NM            PIC X(20).
008700             15  FIFO-OPEN-LOT-COUNT       PIC 9(4) COMP-3.
008800             15  FIFO-OPEN-LOT OCCURS 300 TIMES
008900                                  INDEXED BY FIFO-LOT-IDX.
009000                 20  FIFO-LOT-TRADE-DTE    PIC 9(8).
009100                 20  FIFO-LOT-PRICE        PIC S9(9)V9(4) COMP-3.
009200                 20  FIFO-LOT-COMMISSION   PIC S9(9)V9(2) COMP-3.
009300                 20  FIFO-LOT-COMM-VALID   PIC X(01).
009400                 20  FIFO-LOT-QTY          PIC S9(9)V9(4) COMP-3.
009500                 20  FIFO-LOT-CURRENCY     PIC X(03).
009600                 20  FIFO-LOT-DESCRIPTION  PIC X(60).
009700                 20  FIFO-LOT-ASSET-CAT    PIC X(10).
009800                 20  FIFO-LOT-TRANS-CODE   PIC X(20).
009900                 20  FIFO-LOT-DATE-VALID   PIC X(01).
010000                 20  FILLER                PIC X(02).
010100             15  FILLER                    PIC X(507362).
010200     05  FILLER                        PIC X(20).
010300*
010400*--------------------------------------------------------------
010500* ALTERNATE BYTE-TABLE VIEW OF THE WHOLE SECTION TABLE, USED ONLY
010600* BY THE OPERATOR CONSOLE HEX-DUMP UTILITY WHEN A RUN IS ABENDING
010700* PARTWAY THROUGH THE FIFO MATCH AND SUPPORT NEEDS TO SEE WHAT
010800* WAS LOADED. NOT REFERENCED BY THE EXTRACT LOGIC ITSELF.
010900*--------------------------------------------------------------
011000 01  STMT-SECTION-TABLE-DUMP-VIEW REDEFINES STMT-SECTION-TABLE.
011100     05  STD-DUMP-BYTE OCCURS 21795422 TIMES
011200                                PIC X(01).
011300 PROCEDURE DIVISION.
011400 0000-STOP-SECTION.
011500     STOP RUN.
